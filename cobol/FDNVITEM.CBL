000010*-------------------------------------------------------------*
000020* FDNVITEM.CBL                                                *
000030*   GENERIC 120-BYTE NV-ITEM RECORD LAYOUT.  COPY THIS BOOK   *
000040*   WITH REPLACING ==:NVREC:== BY ==record-name== INTO EACH   *
000050*   FD THAT CARRIES AN NV PARAMETER ITEM (INPUT, DEFINITION,  *
000060*   EXTRACT, DEVICE OUTPUT, TARGET, LISTA, LISTB, UNIQUE,     *
000070*   MERGED).  ALL SUCH FILES SHARE THIS ONE LOGICAL RECORD.   *
000080*-------------------------------------------------------------*
000090 01  :NVREC:.
000100     05  :NVREC:-ID            PIC 9(07).
000110     05  :NVREC:-NAME          PIC X(30).
000120     05  :NVREC:-CALIBRATED    PIC X(05).
000130     05  :NVREC:-VALUES        PIC X(78).
