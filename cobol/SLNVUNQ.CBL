000010*-------------------------------------------------------------*
000020* SLNVUNQ.CBL  -  FILE-CONTROL ENTRY FOR THE NV UNIQUE-ID     *
000030*                 OUTPUT FILE (FIND-UNIQUE RESULT)            *
000040*-------------------------------------------------------------*
000050     SELECT NV-UNIQUE-FILE
000060            ASSIGN TO NVUNIQ
000070            ORGANIZATION IS SEQUENTIAL
000080            FILE STATUS IS WS-NVUNIQ-STATUS.
