000010*-------------------------------------------------------------*
000020* FDNVDEF.CBL  -  FD FOR THE NV DEFINITION CATALOG            *
000030*   EVERY NV ITEM THE DEVICE SUPPORTS.  TYPICALLY LARGE.      *
000040*-------------------------------------------------------------*
000050 FD  NV-DEFINITION-FILE
000060     LABEL RECORDS ARE STANDARD
000070     RECORDING MODE IS F
000080     BLOCK CONTAINS 0 RECORDS.
000090 COPY "FDNVITEM.CBL" REPLACING ==:NVREC:== BY ==NV-DEFINITION-RECORD==.
