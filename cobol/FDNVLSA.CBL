000010*-------------------------------------------------------------*
000020* FDNVLSA.CBL  -  FD FOR NV ID LIST A                         *
000030*-------------------------------------------------------------*
000040 FD  NV-LISTA-FILE
000050     LABEL RECORDS ARE STANDARD
000060     RECORDING MODE IS F
000070     BLOCK CONTAINS 0 RECORDS.
000080 COPY "FDNVITEM.CBL" REPLACING ==:NVREC:== BY ==NV-LISTA-RECORD==.
