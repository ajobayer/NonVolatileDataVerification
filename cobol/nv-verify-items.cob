000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    NV-VERIFY-ITEMS.
000030 AUTHOR.        R DELACROIX-HAYES.
000040 INSTALLATION.  DEVICE TEST ENGINEERING - NV PARAMETER GROUP.
000050 DATE-WRITTEN.  03/21/1989.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*----------------------------------------------------------------
000090* CHANGE LOG
000100*----------------------------------------------------------------
000110* 03/21/89  RDH  ORIGINAL WRITE-UP.  RECONCILES INPUT ITEM TYPES
000120*                AGAINST THE DEFINITION EXTRACT, THEN MATCHES
000130*                EACH EXPECTED ITEM TO THE VALUES READ BACK FROM
000140*                THE DEVICE.  REQUEST NV-0091.
000150* 06/02/89  RDH  FIRST-MATCH-WINS ON DUPLICATE OUTPUT RECORDS -
000160*                BENCH WAS SEEING RANDOM OK/NG FLIPS WHEN THE
000170*                SAME ID CAME BACK TWICE.  NV-0115.
000180* 11/21/90  TMK  ABEND WHEN EITHER TABLE IS EMPTY INSTEAD OF
000190*                FALLING THROUGH TO A BOGUS ALL-PASS REPORT.
000200*                NV-0189.
000210* 04/09/91  TMK  ABEND ON NON-NUMERIC ID, SAME AS THE EXTRACT
000220*                STEP.  NV-0203.
000230* 02/17/93  LPC  RAISED ALL THREE TABLES TO MATCH THE 500-ITEM
000240*                INPUT LIMIT; EXTRACT TABLE RAISED FURTHER TO
000250*                2000 BECAUSE ONE ID CAN HIT SEVERAL CATALOG
000260*                ROWS.  NV-0261.
000270* 09/08/94  LPC  ADDED UPSI-0 TRACE SWITCH, MATCHES
000280*                NV-EXTRACT-DEFINITION.  NV-0299.
000290* 01/30/96  WBG  CLEANUP OF COMMENT BANNERS, NO LOGIC CHANGE.
000300* 07/05/98  WBG  YEAR 2000 REVIEW - RUN-DATE WORK AREA ALREADY
000310*                CARRIES A 4-DIGIT CENTURY, NO CHANGES REQUIRED.
000320*                SIGNED OFF PER Y2K-PROJECT CHECKLIST NV-0338.
000330* 03/11/99  WBG  CONFIRMED COMPLIANT ON RE-TEST - NV-0338.
000340* 08/22/02  DSN  RESTRUCTURED AS A CALLED SUBPROGRAM OF
000350*                NV-VERIFICATION-BATCH.  NV-0402.
000360* 09/30/03  DSN  ID-VALIDITY TESTS ON THE INPUT AND DEVICE
000370*                OUTPUT RECORDS NOW USE THE NV-DIGITS CLASS
000380*                CONDITION DECLARED IN SPECIAL-NAMES INSTEAD OF
000390*                THE BUILT-IN NUMERIC TEST - BROUGHT IN LINE WITH
000400*                NV-EXTRACT-DEFINITION DURING CODE REVIEW.  NO
000410*                BEHAVIOR CHANGE.  NV-0448.
000420*----------------------------------------------------------------
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER.   IBM-370.
000460 OBJECT-COMPUTER.   IBM-370.
000470*----------------------------------------------------------------
000480*    NV-DIGITS IS THE CLASS CONDITION USED BELOW TO VALIDATE THE
000490*    ID FIELD ON EVERY INPUT AND DEVICE-OUTPUT RECORD - SEE
000500*    NV-0448.  UPSI-0 IS THE COMMON BENCH TRACE SWITCH SHARED
000510*    WITH THE OTHER THREE NV PROGRAMS.
000520*----------------------------------------------------------------
000530 SPECIAL-NAMES.
000540     CLASS NV-DIGITS IS '0' THRU '9'
000550     UPSI-0 ON  STATUS IS NV-TRACE-SWITCH-ON
000560     UPSI-0 OFF STATUS IS NV-TRACE-SWITCH-OFF.
000570
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600*    NV INPUT FILE - THE TEST GROUP'S EXPECTED-ITEM LIST (U2).
000610     COPY "SLNVINP.CBL".
000620*    NV DEFINITION EXTRACT - WRITTEN BY NV-EXTRACT-DEFINITION,
000630*    CARRIES THE CATALOG'S OWN NOTION OF EACH ITEM'S TYPE (U4).
000640     COPY "SLNVEXT.CBL".
000650*    NV DEVICE OUTPUT FILE - THE VALUES ACTUALLY READ BACK OFF
000660*    THE DEVICE ON THE BENCH (U2 APPLIED A SECOND TIME, U5).
000670     COPY "SLNVOUT.CBL".
000680*    NV RESULT WORK FILE - THIS PROGRAM'S OUTPUT, ONE RECORD PER
000690*    INPUT ITEM, READ BY NV-PRINT-REPORT (U6).
000700     COPY "SLNVRES.CBL".
000710
000720 DATA DIVISION.
000730 FILE SECTION.
000740     COPY "FDNVINP.CBL".
000750     COPY "FDNVEXT.CBL".
000760     COPY "FDNVOUT.CBL".
000770     COPY "FDNVRES.CBL".
000780
000790 WORKING-STORAGE SECTION.
000800*----------------------------------------------------------------
000810*    FILE STATUS BYTES - ONE PER FILE, CHECKED RIGHT AFTER EACH
000820*    OPEN SO A MISSING DD ABENDS BEFORE ANY TABLE IS TOUCHED.
000830*----------------------------------------------------------------
000840 01  WS-FILE-STATUSES.
000850     05  WS-NVINPUT-STATUS      PIC X(02)  VALUE SPACES.
000860     05  WS-NVEXTR-STATUS       PIC X(02)  VALUE SPACES.
000870     05  WS-NVDVOUT-STATUS      PIC X(02)  VALUE SPACES.
000880     05  WS-NVRSLT-STATUS       PIC X(02)  VALUE SPACES.
000890     05  FILLER                 PIC X(08)  VALUE SPACES.
000900
000910*----------------------------------------------------------------
000920*    RUN-DATE WORK AREA - DISPLAYED ON THE ABEND BANNER ONLY.
000930*----------------------------------------------------------------
000940 01  WK-TODAY-DATE              PIC 9(08)  VALUE ZEROS.
000950 01  WK-TODAY-DATE-X REDEFINES WK-TODAY-DATE
000960                                PIC X(08).
000970*    CCYY/MM/DD BREAKOUT - CARRIED FOR PARITY WITH THE OTHER
000980*    NV PROGRAMS, NOT READ ANYWHERE IN THIS PROGRAM TODAY.
000990 01  FILLER REDEFINES WK-TODAY-DATE.
001000     05  WK-TODAY-CCYY          PIC 9(04).
001010     05  WK-TODAY-MM            PIC 9(02).
001020     05  WK-TODAY-DD            PIC 9(02).
001030
001040*----------------------------------------------------------------
001050*    INPUT ITEM TABLE (U2) - IN INPUT-FILE ORDER.  WK-INPUT-TYPE
001060*    STARTS OUT AS WHATEVER 2100-CLASSIFY-NV-TYPE DERIVES FROM
001070*    THE INPUT RECORD'S OWN CALIBRATED ATTRIBUTE, THEN MAY BE
001080*    OVERWRITTEN BY 3000-RECONCILE-TYPES BELOW IF THE DEFINITION
001090*    EXTRACT DISAGREES.  500 ENTRIES MATCHES THE INPUT-FILE
001100*    LIMIT ENFORCED IN 1000-READ-INPUT-ITEMS.
001110*----------------------------------------------------------------
001120 01  WK-INPUT-TABLE.
001130     05  WK-INPUT-ENTRY         OCCURS 500 TIMES
001140                                INDEXED BY WK-INPUT-IDX.
001150         10  WK-INPUT-ID        PIC 9(07).
001160         10  WK-INPUT-NAME      PIC X(30).
001170         10  WK-INPUT-TYPE      PIC X(03).
001180         10  WK-INPUT-VALUES    PIC X(78).
001190 77  WK-INPUT-COUNT             PIC 9(05) COMP VALUE ZERO.
001200
001210*----------------------------------------------------------------
001220*    DEFINITION EXTRACT TABLE (U4) - ONE ID MAY APPEAR MORE
001230*    THAN ONCE IF THE CATALOG CARRIED MORE THAN ONE MATCHING
001240*    RECORD FOR IT (SEE NV-EXTRACT-DEFINITION, U3, AND NV-0115
001250*    ABOVE FOR WHY 3100-SEARCH-EXTRACT-TABLE STOPS AT THE FIRST
001260*    HIT INSTEAD OF THE LAST).  2000 ROWS COVERS THE WORST CASE
001270*    WHERE EVERY INPUT ID HITS FOUR CATALOG ROWS.
001280*----------------------------------------------------------------
001290 01  WK-EXTRACT-TABLE.
001300     05  WK-EXTRACT-ENTRY       OCCURS 2000 TIMES
001310                                INDEXED BY WK-EXTRACT-IDX.
001320         10  WK-EXTRACT-ID      PIC 9(07).
001330         10  WK-EXTRACT-NAME    PIC X(30).
001340         10  WK-EXTRACT-TYPE    PIC X(03).
001350 77  WK-EXTRACT-COUNT           PIC 9(05) COMP VALUE ZERO.
001360
001370*----------------------------------------------------------------
001380*    DEVICE OUTPUT TABLE - THE BENCH READ-BACK FILE, LOADED THE
001390*    SAME WAY AS THE INPUT TABLE (U2 APPLIED A SECOND TIME).
001400*    THIS IS WHAT 5000-VERIFY-INPUT-ITEMS COMPARES AGAINST.
001410*----------------------------------------------------------------
001420 01  WK-DEVICE-TABLE.
001430     05  WK-DEVICE-ENTRY        OCCURS 500 TIMES
001440                                INDEXED BY WK-DEVICE-IDX.
001450         10  WK-DEVICE-ID       PIC 9(07).
001460         10  WK-DEVICE-NAME     PIC X(30).
001470         10  WK-DEVICE-VALUES   PIC X(78).
001480 77  WK-DEVICE-COUNT            PIC 9(05) COMP VALUE ZERO.
001490
001500*----------------------------------------------------------------
001510*    CLASSIFIER WORK FIELDS - SEE PL-CLASSIFY-NV-TYPE.CBL.  THE
001520*    SAME FOUR FIELDS ARE REUSED FOR ALL THREE READERS (INPUT,
001530*    EXTRACT, DEVICE) SINCE ONLY ONE CLASSIFY CALL IS IN FLIGHT
001540*    AT A TIME.
001550*----------------------------------------------------------------
001560 77  WK-CLASSIFY-ID             PIC 9(07)  VALUE ZEROS.
001570 77  WK-CLASSIFY-CALIBRATED     PIC X(05)  VALUE SPACES.
001580 77  WK-CLASSIFY-CALIB-UC       PIC X(05)  VALUE SPACES.
001590 77  WK-CLASSIFY-TYPE           PIC X(03)  VALUE SPACES.
001600
001610*----------------------------------------------------------------
001620*    SWITCHES AND SUBSCRIPTS
001630*----------------------------------------------------------------
001640*    ONE EOF SWITCH PER INPUT FILE, SET BY THE AT-END CLAUSE ON
001650*    THE CORRESPONDING READ, TESTED BY THE MAIN-LINE PERFORMS.
001660 77  WK-INPUT-EOF-SW            PIC X(01)  VALUE 'N'.
001670     88  WK-INPUT-EOF                      VALUE 'Y'.
001680 77  WK-EXTRACT-EOF-SW          PIC X(01)  VALUE 'N'.
001690     88  WK-EXTRACT-EOF                    VALUE 'Y'.
001700 77  WK-DEVICE-EOF-SW           PIC X(01)  VALUE 'N'.
001710     88  WK-DEVICE-EOF                     VALUE 'Y'.
001720*    SHARED BY BOTH TABLE-SEARCH PARAGRAPHS (3100 AND 5100) -
001730*    RESET BEFORE EVERY SEARCH, TURNED ON ONLY BY A HIT.
001740 77  WK-MATCH-SW                PIC X(01)  VALUE 'N'.
001750     88  WK-ITEM-MATCHED                   VALUE 'Y'.
001760
001770*    WK-OUTER-SUB INDEXES THE CURRENT INPUT ITEM ACROSS BOTH
001780*    RECONCILE AND VERIFY; WK-INNER-SUB DRIVES WHICHEVER TABLE
001790*    IS BEING SEARCHED; WK-MATCHED-SUB REMEMBERS WHERE THE HIT
001800*    WAS FOUND SO THE CALLER DOES NOT HAVE TO RE-SCAN.
001810 77  WK-OUTER-SUB               PIC 9(05) COMP VALUE ZERO.
001820 77  WK-INNER-SUB               PIC 9(05) COMP VALUE ZERO.
001830 77  WK-MATCHED-SUB             PIC 9(05) COMP VALUE ZERO.
001840
001850*----------------------------------------------------------------
001860*    ABEND MESSAGE AREA
001870*----------------------------------------------------------------
001880 01  WK-ABEND-MESSAGE.
001890     05  FILLER                 PIC X(20)  VALUE
001900         '** NV-VERIFY-ITEMS **'.
001910     05  WK-ABEND-TEXT           PIC X(60)  VALUE SPACES.
001920     05  FILLER                 PIC X(20)  VALUE SPACES.
001930*    ONE-PIECE VIEW OF THE SAME 100 BYTES FOR THE ABEND DISPLAY.
001940 01  WK-ABEND-MESSAGE-LONG REDEFINES WK-ABEND-MESSAGE
001950                                PIC X(100).
001960
001970 PROCEDURE DIVISION.
001980*----------------------------------------------------------------
001990* MAIN LINE - LOAD ALL THREE TABLES (INPUT, EXTRACT, DEVICE),
002000*    RECONCILE THE INPUT TABLE'S TYPES AGAINST THE EXTRACT
002010*    TABLE, THEN VERIFY EACH INPUT ITEM AGAINST THE DEVICE
002020*    TABLE AND WRITE ONE RESULT RECORD PER INPUT ITEM.
002030*----------------------------------------------------------------
002040 0000-MAIN-LINE.
002050
002060     ACCEPT WK-TODAY-DATE FROM DATE YYYYMMDD.
002070
002080*    U2 - LOAD THE INPUT TABLE FIRST, EVERYTHING ELSE IS KEYED
002090*    OFF OF IT.
002100     OPEN INPUT NV-INPUT-FILE.
002110     IF WS-NVINPUT-STATUS NOT = '00'
002120         MOVE 'CANNOT OPEN NV INPUT FILE' TO WK-ABEND-TEXT
002130         PERFORM 9999-ABEND-RUN THRU 9999-ABEND-RUN-EXIT.
002140
002150     PERFORM 1000-READ-INPUT-ITEMS THRU 1000-READ-INPUT-ITEMS-EXIT
002160         UNTIL WK-INPUT-EOF.
002170     CLOSE NV-INPUT-FILE.
002180
002190*    U4, STEP 1 - LOAD THE DEFINITION EXTRACT TABLE.
002200     OPEN INPUT NV-EXTRACT-FILE.
002210     IF WS-NVEXTR-STATUS NOT = '00'
002220         MOVE 'CANNOT OPEN NV DEFINITION EXTRACT' TO WK-ABEND-TEXT
002230         PERFORM 9999-ABEND-RUN THRU 9999-ABEND-RUN-EXIT.
002240
002250     PERFORM 2000-READ-EXTRACT-ITEMS
002260         THRU 2000-READ-EXTRACT-ITEMS-EXIT
002270         UNTIL WK-EXTRACT-EOF.
002280     CLOSE NV-EXTRACT-FILE.
002290
002300*    U4, STEP 2 - ONE RECONCILE PASS PER INPUT ITEM, IN INPUT
002310*    ORDER, BEFORE THE DEVICE FILE IS EVEN OPENED.
002320     PERFORM 3000-RECONCILE-TYPES
002330         THRU 3000-RECONCILE-TYPES-EXIT
002340         VARYING WK-OUTER-SUB FROM 1 BY 1
002350         UNTIL WK-OUTER-SUB > WK-INPUT-COUNT.
002360
002370*    LOAD THE DEVICE OUTPUT TABLE LAST SO THE RECONCILE PASS
002380*    ABOVE NEVER SEES A PARTIALLY-OPENED DEVICE FILE.
002390     OPEN INPUT NV-DEVICE-FILE.
002400     IF WS-NVDVOUT-STATUS NOT = '00'
002410         MOVE 'CANNOT OPEN NV DEVICE OUTPUT FILE' TO WK-ABEND-TEXT
002420         PERFORM 9999-ABEND-RUN THRU 9999-ABEND-RUN-EXIT.
002430
002440     PERFORM 4000-READ-DEVICE-ITEMS
002450         THRU 4000-READ-DEVICE-ITEMS-EXIT
002460         UNTIL WK-DEVICE-EOF.
002470     CLOSE NV-DEVICE-FILE.
002480
002490*    NV-0189 - AN EMPTY INPUT OR DEVICE TABLE WOULD OTHERWISE
002500*    PRODUCE A REPORT THAT LOOKS LIKE A CLEAN ALL-PASS RUN.
002510     IF WK-INPUT-COUNT = ZERO OR WK-DEVICE-COUNT = ZERO
002520         MOVE 'CANNOT VERIFY - INPUT OR OUTPUT TABLE IS EMPTY'
002530              TO WK-ABEND-TEXT
002540         PERFORM 9999-ABEND-RUN THRU 9999-ABEND-RUN-EXIT.
002550
002560     OPEN OUTPUT NV-RESULT-FILE.
002570     IF WS-NVRSLT-STATUS NOT = '00'
002580         MOVE 'CANNOT OPEN NV RESULT WORK FILE' TO WK-ABEND-TEXT
002590         PERFORM 9999-ABEND-RUN THRU 9999-ABEND-RUN-EXIT.
002600
002610*    U5 - ONE VERIFY PASS PER INPUT ITEM, WRITING ONE RESULT
002620*    RECORD EACH, IN INPUT ORDER.
002630     PERFORM 5000-VERIFY-INPUT-ITEMS
002640         THRU 5000-VERIFY-INPUT-ITEMS-EXIT
002650         VARYING WK-OUTER-SUB FROM 1 BY 1
002660         UNTIL WK-OUTER-SUB > WK-INPUT-COUNT.
002670
002680     CLOSE NV-RESULT-FILE.
002690
002700 0000-MAIN-LINE-EXIT.
002710     EXIT PROGRAM.
002720     STOP RUN.
002730
002740*----------------------------------------------------------------
002750* U2 - READ THE NV INPUT FILE INTO WK-INPUT-TABLE, CLASSIFYING
002760*      EACH ITEM'S TYPE VIA U1 AS IT GOES IN.
002770*----------------------------------------------------------------
002780 1000-READ-INPUT-ITEMS.
002790
002800     READ NV-INPUT-FILE
002810         AT END
002820             MOVE 'Y' TO WK-INPUT-EOF-SW
002830             GO TO 1000-READ-INPUT-ITEMS-EXIT.
002840
002850*    NV-0448 - CLASS TEST AGAINST NV-DIGITS INSTEAD OF NUMERIC.
002860     IF NV-INPUT-RECORD-ID NOT NV-DIGITS
002870         MOVE 'NON-NUMERIC ID ON NV INPUT FILE' TO WK-ABEND-TEXT
002880         PERFORM 9999-ABEND-RUN THRU 9999-ABEND-RUN-EXIT.
002890
002900*    NV-0261 - 500 IS THE SAME LIMIT NV-EXTRACT-DEFINITION
002910*    ENFORCES ON THE SAME FILE; THE TWO PROGRAMS STAY IN STEP.
002920     ADD 1 TO WK-INPUT-COUNT.
002930     IF WK-INPUT-COUNT > 500
002940         MOVE 'NV INPUT FILE EXCEEDS 500-ITEM LIMIT' TO
002950              WK-ABEND-TEXT
002960         PERFORM 9999-ABEND-RUN THRU 9999-ABEND-RUN-EXIT.
002970
002980*    SUBSCRIPT FOLLOWS THE COUNT - TABLE IS BUILT IN INPUT-FILE
002990*    ORDER SO THE RESULT FILE WRITTEN BY 5000 COMES OUT IN THE
003000*    SAME ORDER THE TEST GROUP SUBMITTED THE ITEMS.
003010     SET WK-INPUT-IDX TO WK-INPUT-COUNT.
003020     MOVE NV-INPUT-RECORD-ID       TO WK-INPUT-ID (WK-INPUT-IDX).
003030     MOVE NV-INPUT-RECORD-NAME     TO WK-INPUT-NAME (WK-INPUT-IDX).
003040     MOVE NV-INPUT-RECORD-VALUES   TO WK-INPUT-VALUES (WK-INPUT-IDX).
003050
003060*    TYPE IS SET FROM THE INPUT RECORD'S OWN CALIBRATED ATTRIBUTE
003070*    FIRST - 3000-RECONCILE-TYPES BELOW MAY OVERWRITE IT LATER
003080*    IF THE DEFINITION EXTRACT DISAGREES.
003090     MOVE NV-INPUT-RECORD-ID          TO WK-CLASSIFY-ID.
003100     MOVE NV-INPUT-RECORD-CALIBRATED  TO WK-CLASSIFY-CALIBRATED.
003110     PERFORM 2100-CLASSIFY-NV-TYPE THRU 2100-CLASSIFY-NV-TYPE-EXIT.
003120     MOVE WK-CLASSIFY-TYPE TO WK-INPUT-TYPE (WK-INPUT-IDX).
003130
003140 1000-READ-INPUT-ITEMS-EXIT.
003150     EXIT.
003160
003170*----------------------------------------------------------------
003180* U4, STEP 1 - READ THE DEFINITION EXTRACT INTO WK-EXTRACT-TABLE.
003190*    ITS TYPE IS ALSO DERIVED VIA U1 FROM THE EXTRACT RECORD'S
003200*    OWN CALIBRATED ATTRIBUTE.
003210*----------------------------------------------------------------
003220 2000-READ-EXTRACT-ITEMS.
003230
003240     READ NV-EXTRACT-FILE
003250         AT END
003260             MOVE 'Y' TO WK-EXTRACT-EOF-SW
003270             GO TO 2000-READ-EXTRACT-ITEMS-EXIT.
003280
003290*    2000 ROWS - SEE THE WORKING-STORAGE COMMENT ABOVE FOR WHY
003300*    THIS TABLE IS SIZED LARGER THAN THE INPUT AND DEVICE TABLES.
003310     ADD 1 TO WK-EXTRACT-COUNT.
003320     IF WK-EXTRACT-COUNT > 2000
003330         MOVE 'NV DEFINITION EXTRACT EXCEEDS 2000-ROW LIMIT' TO
003340              WK-ABEND-TEXT
003350         PERFORM 9999-ABEND-RUN THRU 9999-ABEND-RUN-EXIT.
003360
003370     SET WK-EXTRACT-IDX TO WK-EXTRACT-COUNT.
003380     MOVE NV-EXTRACT-RECORD-ID   TO WK-EXTRACT-ID (WK-EXTRACT-IDX).
003390     MOVE NV-EXTRACT-RECORD-NAME TO WK-EXTRACT-NAME (WK-EXTRACT-IDX).
003400
003410     MOVE NV-EXTRACT-RECORD-ID          TO WK-CLASSIFY-ID.
003420     MOVE NV-EXTRACT-RECORD-CALIBRATED  TO WK-CLASSIFY-CALIBRATED.
003430     PERFORM 2100-CLASSIFY-NV-TYPE THRU 2100-CLASSIFY-NV-TYPE-EXIT.
003440     MOVE WK-CLASSIFY-TYPE TO WK-EXTRACT-TYPE (WK-EXTRACT-IDX).
003450
003460 2000-READ-EXTRACT-ITEMS-EXIT.
003470     EXIT.
003480
003490*    SHARED U1 CLASSIFIER - COPIED IN RATHER THAN CALLED SO THE
003500*    WHOLE PROGRAM STAYS A SINGLE LOAD MODULE.
003510     COPY "PL-CLASSIFY-NV-TYPE.CBL".
003520
003530*----------------------------------------------------------------
003540* U4, STEP 2 - FOR INPUT ITEM WK-OUTER-SUB, FIND THE FIRST
003550*    EXTRACT ITEM WITH EQUAL ID AND NAME AND OVERWRITE THE
003560*    INPUT ITEM'S TYPE.  NO MATCH LEAVES THE U1 TYPE IN PLACE.
003570*----------------------------------------------------------------
003580 3000-RECONCILE-TYPES.
003590
003600     MOVE 'N' TO WK-MATCH-SW.
003610     MOVE ZERO TO WK-MATCHED-SUB.
003620     PERFORM 3100-SEARCH-EXTRACT-TABLE
003630         THRU 3100-SEARCH-EXTRACT-TABLE-EXIT
003640         VARYING WK-INNER-SUB FROM 1 BY 1
003650         UNTIL WK-INNER-SUB > WK-EXTRACT-COUNT
003660            OR WK-ITEM-MATCHED.
003670
003680     IF WK-ITEM-MATCHED
003690         SET WK-EXTRACT-IDX TO WK-MATCHED-SUB
003700         SET WK-INPUT-IDX   TO WK-OUTER-SUB
003710         MOVE WK-EXTRACT-TYPE (WK-EXTRACT-IDX)
003720           TO WK-INPUT-TYPE (WK-INPUT-IDX).
003730
003740 3000-RECONCILE-TYPES-EXIT.
003750     EXIT.
003760
003770*    LINEAR SCAN OF THE EXTRACT TABLE FOR THE CURRENT INPUT ITEM
003780*    (WK-OUTER-SUB) - STOPS AT THE FIRST ID+NAME MATCH PER THE
003790*    FIRST-MATCH-WINS RULE FROM NV-0115.
003800 3100-SEARCH-EXTRACT-TABLE.
003810
003820     SET WK-EXTRACT-IDX TO WK-INNER-SUB.
003830     SET WK-INPUT-IDX   TO WK-OUTER-SUB.
003840     IF WK-EXTRACT-ID (WK-EXTRACT-IDX) = WK-INPUT-ID (WK-INPUT-IDX)
003850        AND WK-EXTRACT-NAME (WK-EXTRACT-IDX)
003860                           = WK-INPUT-NAME (WK-INPUT-IDX)
003870         MOVE 'Y' TO WK-MATCH-SW
003880         MOVE WK-INNER-SUB TO WK-MATCHED-SUB.
003890
003900 3100-SEARCH-EXTRACT-TABLE-EXIT.
003910     EXIT.
003920
003930*----------------------------------------------------------------
003940* U2 APPLIED TO THE DEVICE OUTPUT FILE - READ IT INTO
003950*    WK-DEVICE-TABLE.  SAME ID-VALIDITY AND ROW-LIMIT CHECKS AS
003960*    THE INPUT FILE READER ABOVE.
003970*----------------------------------------------------------------
003980 4000-READ-DEVICE-ITEMS.
003990
004000     READ NV-DEVICE-FILE
004010         AT END
004020             MOVE 'Y' TO WK-DEVICE-EOF-SW
004030             GO TO 4000-READ-DEVICE-ITEMS-EXIT.
004040
004050*    NV-0448 - SAME NV-DIGITS CLASS TEST AS 1000-READ-INPUT-ITEMS.
004060     IF NV-DEVICE-RECORD-ID NOT NV-DIGITS
004070         MOVE 'NON-NUMERIC ID ON NV DEVICE OUTPUT FILE' TO
004080              WK-ABEND-TEXT
004090         PERFORM 9999-ABEND-RUN THRU 9999-ABEND-RUN-EXIT.
004100
004110*    NV-0261 - SAME 500-ITEM LIMIT AS THE INPUT FILE, SINCE ONE
004120*    DEVICE OUTPUT RECORD IS EXPECTED PER INPUT ITEM AT MOST.
004130     ADD 1 TO WK-DEVICE-COUNT.
004140     IF WK-DEVICE-COUNT > 500
004150         MOVE 'NV DEVICE OUTPUT FILE EXCEEDS 500-ITEM LIMIT' TO
004160              WK-ABEND-TEXT
004170         PERFORM 9999-ABEND-RUN THRU 9999-ABEND-RUN-EXIT.
004180
004190     SET WK-DEVICE-IDX TO WK-DEVICE-COUNT.
004200     MOVE NV-DEVICE-RECORD-ID     TO WK-DEVICE-ID (WK-DEVICE-IDX).
004210     MOVE NV-DEVICE-RECORD-NAME   TO WK-DEVICE-NAME (WK-DEVICE-IDX).
004220     MOVE NV-DEVICE-RECORD-VALUES TO WK-DEVICE-VALUES (WK-DEVICE-IDX).
004230
004240*    CLASSIFICATION OF THE OUTPUT RECORD IS PART OF THE STANDARD
004250*    U2 READ EVEN THOUGH U5 MATCHES ON ID, NAME AND VALUES ONLY.
004260     MOVE NV-DEVICE-RECORD-ID          TO WK-CLASSIFY-ID.
004270     MOVE NV-DEVICE-RECORD-CALIBRATED  TO WK-CLASSIFY-CALIBRATED.
004280     PERFORM 2100-CLASSIFY-NV-TYPE THRU 2100-CLASSIFY-NV-TYPE-EXIT.
004290
004300 4000-READ-DEVICE-ITEMS-EXIT.
004310     EXIT.
004320
004330*----------------------------------------------------------------
004340* U5 - FOR INPUT ITEM WK-OUTER-SUB, SCAN THE DEVICE TABLE FOR
004350*    THE FIRST ID+NAME MATCH.  COMPARE VALUES EXACTLY (FIXED-
004360*    WIDTH FIELDS ALREADY BEHAVE AS A TRIMMED COMPARE).  WRITE
004370*    ONE NV-RESULT-RECORD PER INPUT ITEM, PRESERVING ORDER.
004380*----------------------------------------------------------------
004390 5000-VERIFY-INPUT-ITEMS.
004400
004410     MOVE 'N' TO WK-MATCH-SW.
004420     MOVE ZERO TO WK-MATCHED-SUB.
004430     PERFORM 5100-SEARCH-DEVICE-TABLE
004440         THRU 5100-SEARCH-DEVICE-TABLE-EXIT
004450         VARYING WK-INNER-SUB FROM 1 BY 1
004460         UNTIL WK-INNER-SUB > WK-DEVICE-COUNT
004470            OR WK-ITEM-MATCHED.
004480
004490*    INPUT-SIDE FIELDS GO INTO THE RESULT RECORD REGARDLESS OF
004500*    WHETHER A DEVICE MATCH WAS FOUND - NV-PRINT-REPORT NEEDS
004510*    THE ORIGINAL EXPECTED VALUES FOR EVERY LINE IT PRINTS.
004520     SET WK-INPUT-IDX TO WK-OUTER-SUB.
004530     MOVE WK-INPUT-ID (WK-INPUT-IDX)     TO VR-IN-ID.
004540     MOVE WK-INPUT-NAME (WK-INPUT-IDX)   TO VR-IN-NAME.
004550     MOVE WK-INPUT-TYPE (WK-INPUT-IDX)   TO VR-IN-TYPE.
004560     MOVE WK-INPUT-VALUES (WK-INPUT-IDX) TO VR-IN-VALUES.
004570
004580*    NO DEVICE MATCH IS TREATED AS A FAILURE (NG) WITH BLANK
004590*    OUTPUT FIELDS - THE ITEM EXPECTED SOMETHING BACK AND GOT
004600*    NOTHING.
004610     IF WK-ITEM-MATCHED
004620         SET WK-DEVICE-IDX TO WK-MATCHED-SUB
004630         MOVE WK-DEVICE-NAME (WK-DEVICE-IDX)   TO VR-OUT-NAME
004640         MOVE WK-DEVICE-VALUES (WK-DEVICE-IDX) TO VR-OUT-VALUES
004650         IF WK-INPUT-VALUES (WK-INPUT-IDX)
004660                        = WK-DEVICE-VALUES (WK-DEVICE-IDX)
004670             MOVE 'OK' TO VR-RESULT
004680         ELSE
004690             MOVE 'NG' TO VR-RESULT
004700     ELSE
004710         MOVE SPACES TO VR-OUT-NAME
004720         MOVE SPACES TO VR-OUT-VALUES
004730         MOVE 'NG'   TO VR-RESULT.
004740
004750*    ONE RECORD WRITTEN PER INPUT ITEM, MATCHED OR NOT - THE
004760*    REPORT STEP (U6) NEEDS A LINE FOR EVERY EXPECTED ITEM.
004770     WRITE NV-RESULT-RECORD.
004780
004790 5000-VERIFY-INPUT-ITEMS-EXIT.
004800     EXIT.
004810
004820*    LINEAR SCAN OF THE DEVICE TABLE FOR THE CURRENT INPUT ITEM
004830*    (WK-OUTER-SUB) - SAME FIRST-MATCH-WINS RULE AS 3100 ABOVE.
004840 5100-SEARCH-DEVICE-TABLE.
004850
004860     SET WK-DEVICE-IDX TO WK-INNER-SUB.
004870     SET WK-INPUT-IDX  TO WK-OUTER-SUB.
004880     IF WK-DEVICE-ID (WK-DEVICE-IDX)   = WK-INPUT-ID (WK-INPUT-IDX)
004890        AND WK-DEVICE-NAME (WK-DEVICE-IDX) = WK-INPUT-NAME (WK-INPUT-IDX)
004900         MOVE 'Y' TO WK-MATCH-SW
004910         MOVE WK-INNER-SUB TO WK-MATCHED-SUB.
004920
004930 5100-SEARCH-DEVICE-TABLE-EXIT.
004940     EXIT.
004950
004960*----------------------------------------------------------------
004970* FATAL ERROR HANDLING - ANY UNREADABLE FILE, BAD ID OR TABLE
004980* OVERFLOW STOPS THE RUN WITH A DESCRIPTIVE MESSAGE.  CALLER
004990* (NV-VERIFICATION-BATCH) SEES A NON-ZERO RETURN-CODE AND STOPS
005000* THE CHAIN BEFORE NV-PRINT-REPORT CAN RUN AGAINST A SHORT OR
005010* MISSING RESULT FILE.
005020*----------------------------------------------------------------
005030 9999-ABEND-RUN.
005040
005050     DISPLAY '*********************************************'.
005060     DISPLAY WK-ABEND-MESSAGE.
005070     DISPLAY 'RUN DATE ' WK-TODAY-DATE-X.
005080     DISPLAY '*********************************************'.
005090     MOVE 16 TO RETURN-CODE.
005100     EXIT PROGRAM.
005110     STOP RUN.
005120
005130 9999-ABEND-RUN-EXIT.
005140     EXIT.
