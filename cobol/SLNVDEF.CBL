000010*-------------------------------------------------------------*
000020* SLNVDEF.CBL  -  FILE-CONTROL ENTRY FOR THE NV DEFINITION    *
000030*                 CATALOG (THE FULL DEVICE CATALOG)           *
000040*-------------------------------------------------------------*
000050     SELECT NV-DEFINITION-FILE
000060            ASSIGN TO NVDEFN
000070            ORGANIZATION IS SEQUENTIAL
000080            FILE STATUS IS WS-NVDEFN-STATUS.
