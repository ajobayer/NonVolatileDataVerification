000010*-------------------------------------------------------------*
000020* SLNVRES.CBL  -  FILE-CONTROL ENTRY FOR THE NV VERIFICATION  *
000030*                 RESULT WORK FILE (U5 OUTPUT / U6 INPUT)     *
000040*-------------------------------------------------------------*
000050     SELECT NV-RESULT-FILE
000060            ASSIGN TO NVRSLT
000070            ORGANIZATION IS SEQUENTIAL
000080            FILE STATUS IS WS-NVRSLT-STATUS.
