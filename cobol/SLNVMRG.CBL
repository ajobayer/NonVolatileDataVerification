000010*-------------------------------------------------------------*
000020* SLNVMRG.CBL  -  FILE-CONTROL ENTRY FOR THE NV MERGED        *
000030*                 OUTPUT FILE (COPY-EXISTING RESULT)          *
000040*-------------------------------------------------------------*
000050     SELECT NV-MERGED-FILE
000060            ASSIGN TO NVMERGD
000070            ORGANIZATION IS SEQUENTIAL
000080            FILE STATUS IS WS-NVMERGD-STATUS.
