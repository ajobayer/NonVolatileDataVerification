000010*-------------------------------------------------------------*
000020* SLNVTGT.CBL  -  FILE-CONTROL ENTRY FOR THE NV TARGET FILE   *
000030*                 (COPY-EXISTING SOURCE OF UNCHANGED ITEMS)   *
000040*-------------------------------------------------------------*
000050     SELECT NV-TARGET-FILE
000060            ASSIGN TO NVTARGT
000070            ORGANIZATION IS SEQUENTIAL
000080            FILE STATUS IS WS-NVTARGT-STATUS.
