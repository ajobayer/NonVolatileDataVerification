000010*-------------------------------------------------------------*
000020* FDNVRES.CBL  -  FD FOR THE NV VERIFICATION RESULT RECORD    *
000030*   ONE RECORD PER INPUT ITEM, IN INPUT ORDER.  WRITTEN BY    *
000040*   NV-VERIFY-ITEMS (U5), READ BY NV-PRINT-REPORT (U6).       *
000050*-------------------------------------------------------------*
000060 FD  NV-RESULT-FILE
000070     LABEL RECORDS ARE STANDARD
000080     RECORDING MODE IS F
000090     BLOCK CONTAINS 0 RECORDS.
000100 01  NV-RESULT-RECORD.
000110     05  VR-IN-ID              PIC 9(07).
000120     05  VR-IN-NAME            PIC X(30).
000130     05  VR-IN-TYPE            PIC X(03).
000140         88  VR-TYPE-IS-NV         VALUE 'NV '.
000150         88  VR-TYPE-IS-TA         VALUE 'TA '.
000160         88  VR-TYPE-IS-ETS        VALUE 'ETS'.
000170         88  VR-TYPE-IS-EFS        VALUE 'EFS'.
000180     05  VR-IN-VALUES          PIC X(78).
000190     05  VR-OUT-NAME           PIC X(30).
000200     05  VR-OUT-VALUES         PIC X(78).
000210     05  VR-RESULT             PIC X(02).
000220         88  VR-RESULT-IS-OK       VALUE 'OK'.
000230         88  VR-RESULT-IS-NG       VALUE 'NG'.
000240     05  FILLER                PIC X(08).
