000010*-------------------------------------------------------------*
000020* PL-CLASSIFY-NV-TYPE.CBL                                     *
000030*   SHARED PARAGRAPH, COPIED INTO THE PROCEDURE DIVISION OF   *
000040*   ANY PROGRAM THAT READS AN NV-ITEM RECORD AND MUST DERIVE  *
000050*   ITS NV TYPE (U1).  THE CALLING PROGRAM MUST DECLARE, IN   *
000060*   ITS WORKING-STORAGE, THE FIELDS:                          *
000070*       WK-CLASSIFY-ID          PIC 9(07)                     *
000080*       WK-CLASSIFY-CALIBRATED  PIC X(05)                     *
000090*       WK-CLASSIFY-CALIB-UC    PIC X(05)                     *
000100*       WK-CLASSIFY-TYPE        PIC X(03)                     *
000110*   AND MOVE THE ID AND CALIBRATED ATTRIBUTE OF THE CURRENT   *
000120*   RECORD INTO WK-CLASSIFY-ID / WK-CLASSIFY-CALIBRATED       *
000130*   BEFORE PERFORMING 2100-CLASSIFY-NV-TYPE THRU               *
000140*   2100-CLASSIFY-NV-TYPE-EXIT.  THE RESULT COMES BACK IN     *
000150*   WK-CLASSIFY-TYPE.                                         *
000160*-------------------------------------------------------------*
000170 2100-CLASSIFY-NV-TYPE.
000180
000190     MOVE 'NV '             TO WK-CLASSIFY-TYPE.
000200     MOVE WK-CLASSIFY-CALIBRATED TO WK-CLASSIFY-CALIB-UC.
000210     INSPECT WK-CLASSIFY-CALIB-UC
000220             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
000230                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
000240
000250     IF WK-CLASSIFY-CALIB-UC = 'TRUE '
000260         MOVE 'TA '         TO WK-CLASSIFY-TYPE
000270     ELSE
000280         IF WK-CLASSIFY-CALIB-UC = 'ETS  '
000290             MOVE 'ETS'     TO WK-CLASSIFY-TYPE.
000300
000310*    EFS OVERRIDES TA/ETS WHENEVER THE ID IS ABOVE THE 16-BIT
000320*    NV RANGE - RULE ADDED PER CR-NV-0447, SEE CHANGE LOG.
000330     IF WK-CLASSIFY-ID > 65535
000340         MOVE 'EFS'         TO WK-CLASSIFY-TYPE.
000350
000360 2100-CLASSIFY-NV-TYPE-EXIT.
000370     EXIT.
