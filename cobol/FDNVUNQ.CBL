000010*-------------------------------------------------------------*
000020* FDNVUNQ.CBL  -  FD FOR THE NV UNIQUE-ID OUTPUT FILE         *
000030*   ONLY THE ID PORTION IS MEANINGFUL; NAME/CALIBRATED/       *
000040*   VALUES ARE WRITTEN AS SPACES.                             *
000050*-------------------------------------------------------------*
000060 FD  NV-UNIQUE-FILE
000070     LABEL RECORDS ARE STANDARD
000080     RECORDING MODE IS F
000090     BLOCK CONTAINS 0 RECORDS.
000100 COPY "FDNVITEM.CBL" REPLACING ==:NVREC:== BY ==NV-UNIQUE-RECORD==.
