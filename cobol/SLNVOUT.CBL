000010*-------------------------------------------------------------*
000020* SLNVOUT.CBL  -  FILE-CONTROL ENTRY FOR THE NV DEVICE        *
000030*                 OUTPUT FILE (VALUES READ BACK FROM DEVICE)  *
000040*-------------------------------------------------------------*
000050     SELECT NV-DEVICE-FILE
000060            ASSIGN TO NVDVOUT
000070            ORGANIZATION IS SEQUENTIAL
000080            FILE STATUS IS WS-NVDVOUT-STATUS.
