000010*-------------------------------------------------------------*
000020* FDNVOUT.CBL  -  FD FOR THE NV DEVICE OUTPUT FILE            *
000030*   PRODUCED EXTERNALLY BY THE DEVICE READ-BACK STEP; THIS    *
000040*   BATCH ONLY CONSUMES IT.                                   *
000050*-------------------------------------------------------------*
000060 FD  NV-DEVICE-FILE
000070     LABEL RECORDS ARE STANDARD
000080     RECORDING MODE IS F
000090     BLOCK CONTAINS 0 RECORDS.
000100 COPY "FDNVITEM.CBL" REPLACING ==:NVREC:== BY ==NV-DEVICE-RECORD==.
