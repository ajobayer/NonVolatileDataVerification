000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    NV-VERIFICATION-BATCH.
000030 AUTHOR.        R DELACROIX-HAYES.
000040 INSTALLATION.  DEVICE TEST ENGINEERING - NV PARAMETER GROUP.
000050 DATE-WRITTEN.  08/22/1989.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*----------------------------------------------------------------
000090* CHANGE LOG
000100*----------------------------------------------------------------
000110* 08/22/89  RDH  ORIGINAL WRITE-UP.  SINGLE CALLED-PROGRAM DRIVER
000120*                FOR NV-EXTRACT-DEFINITION, NV-VERIFY-ITEMS AND
000130*                NV-PRINT-REPORT, WRITTEN ALONGSIDE THE THREE
000140*                STEPS THEMSELVES BUT NEVER PROMOTED TO
000150*                PRODUCTION - OPERATIONS RAN THE THREE AS
000160*                SEPARATE JOB STEPS UNDER JCL INSTEAD.
000170*                REQUEST NV-0091.
000180* 07/05/98  WBG  YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
000190*                DRIVER, NO CHANGES REQUIRED.  NV-0338.
000200* 08/22/02  DSN  PROMOTED TO PRODUCTION, REPLACING THE OLD
000210*                THREE-STEP JCL THAT RAN NV-EXTRACT-DEFINITION,
000220*                NV-VERIFY-ITEMS AND NV-PRINT-REPORT AS SEPARATE
000230*                JOB STEPS, WITH THIS ONE CALLED-PROGRAM CHAIN,
000240*                SO A BAD RETURN CODE FROM ANY STEP STOPS THE
000250*                RUN COLD INSTEAD OF LETTING THE NEXT STEP READ
000260*                A SHORT OR MISSING FILE.  NV-0402.
000270* 03/04/03  DSN  ADDED THE SEPARATE CALL TO
000280*                NV-PARAMETER-UPDATE, UPSI-1 CONTROLLED, FOR
000290*                CATALOG-CUTOVER RUNS ONLY.  NV-0415.
000300* 09/17/04  LPC  DISPLAY OF THE STEP NAME AND RETURN CODE BEFORE
000310*                ABENDING, OPERATIONS WAS LOSING TIME FIGURING
000320*                OUT WHICH STEP FAILED FROM THE SYSOUT ALONE.
000330*                NV-0439.
000340*----------------------------------------------------------------
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SOURCE-COMPUTER.   IBM-370.
000380 OBJECT-COMPUTER.   IBM-370.
000390*----------------------------------------------------------------
000400*    UPSI-0 IS THE COMMON TRACE SWITCH SHARED BY ALL FOUR NV
000410*    PROGRAMS - THIS DRIVER JUST PASSES IT DOWN, IT NEVER USES
000420*    NV-TRACE-SWITCH-ON ITSELF.  UPSI-1 IS SET ON BY OPERATIONS
000430*    ONLY WHEN A CATALOG CUTOVER IS BEING RUN, SEE THE CHANGE
000440*    LOG ENTRY FOR NV-0415 ABOVE.
000450*----------------------------------------------------------------
000460 SPECIAL-NAMES.
000470     UPSI-0 ON  STATUS IS NV-TRACE-SWITCH-ON
000480     UPSI-0 OFF STATUS IS NV-TRACE-SWITCH-OFF
000490     UPSI-1 ON  STATUS IS NV-CUTOVER-RUN
000500     UPSI-1 OFF STATUS IS NV-NOT-CUTOVER-RUN.
000510
000520 DATA DIVISION.
000530 WORKING-STORAGE SECTION.
000540*----------------------------------------------------------------
000550*    RUN-DATE WORK AREA - STAMPED ON THE FAILURE DISPLAY ONLY,
000560*    THIS DRIVER DOES NOT WRITE OR READ ANY FILE OF ITS OWN.
000570*----------------------------------------------------------------
000580 01  WK-TODAY-DATE              PIC 9(08)  VALUE ZEROS.
000590 01  WK-TODAY-DATE-X REDEFINES WK-TODAY-DATE
000600                                PIC X(08).
000610*    ALPHANUMERIC AND CCYYMMDD-PARTS VIEWS OF THE SAME 8 BYTES -
000620*    THE PARTS VIEW IS CARRIED HERE FOR CONSISTENCY WITH THE
000630*    OTHER FOUR NV PROGRAMS EVEN THOUGH THIS DRIVER NEVER BREAKS
000640*    THE DATE DOWN BY CCYY/MM/DD.
000650 01  FILLER REDEFINES WK-TODAY-DATE.
000660     05  WK-TODAY-CCYY          PIC 9(04).
000670     05  WK-TODAY-MM            PIC 9(02).
000680     05  WK-TODAY-DD            PIC 9(02).
000690
000700*----------------------------------------------------------------
000710*    NAME OF THE STEP CURRENTLY RUNNING AND THE RETURN CODE IT
000720*    HANDED BACK - SET JUST BEFORE EACH CALL SO 1000-CHECK-STEP-RC
000730*    CAN IDENTIFY THE FAILING STEP ON THE OPERATOR DISPLAY.
000740*----------------------------------------------------------------
000750 77  WK-STEP-NAME               PIC X(20)  VALUE SPACES.
000760 77  WK-STEP-RC                 PIC 9(03)  COMP VALUE ZERO.
000770*    EDITED VIEW OF THE RETURN CODE FOR THE DISPLAY STATEMENT -
000780*    COMP ITEMS DO NOT DISPLAY RELIABLY ACROSS COMPILERS.
000790 77  WK-STEP-RC-ED REDEFINES WK-STEP-RC
000800                                PIC 9(03).
000810
000820 PROCEDURE DIVISION.
000830*----------------------------------------------------------------
000840* MAIN LINE - RUN THE THREE STEPS THAT MAKE UP EVERY VERIFICATION
000850*    PASS IN FIXED ORDER, THEN RUN THE PARAMETER-GROUP CATALOG
000860*    UTILITY ONLY WHEN OPERATIONS HAS FLAGGED THIS AS A CUTOVER
000870*    RUN.  EACH CALL IS FOLLOWED IMMEDIATELY BY THE RETURN-CODE
000880*    CHECK SO A FAILED STEP NEVER FALLS THROUGH TO THE NEXT ONE.
000890*----------------------------------------------------------------
000900 0000-MAIN-LINE.
000910
000920*    DATE IS FOR THE FAILURE DISPLAY ONLY - NONE OF THE CALLED
000930*    STEPS TAKE IT AS A PARAMETER, EACH ACCEPTS ITS OWN.
000940     ACCEPT WK-TODAY-DATE FROM DATE YYYYMMDD.
000950
000960*    STEP 1 OF 3 - BUILD TODAY'S DEFINITION EXTRACT (U2/U3).
000970     MOVE 'NV-EXTRACT-DEFINITION' TO WK-STEP-NAME.
000980     CALL 'NV-EXTRACT-DEFINITION'.
000990     PERFORM 1000-CHECK-STEP-RC THRU 1000-CHECK-STEP-RC-EXIT.
001000
001010*    STEP 2 OF 3 - RECONCILE TYPES AND VERIFY AGAINST THE DEVICE
001020*    READ-BACK (U4/U5), WRITING THE RESULT WORK FILE.
001030     MOVE 'NV-VERIFY-ITEMS' TO WK-STEP-NAME.
001040     CALL 'NV-VERIFY-ITEMS'.
001050     PERFORM 1000-CHECK-STEP-RC THRU 1000-CHECK-STEP-RC-EXIT.
001060
001070*    STEP 3 OF 3 - PRINT THE VERIFICATION REPORT FROM THE RESULT
001080*    WORK FILE (U6).
001090     MOVE 'NV-PRINT-REPORT' TO WK-STEP-NAME.
001100     CALL 'NV-PRINT-REPORT'.
001110     PERFORM 1000-CHECK-STEP-RC THRU 1000-CHECK-STEP-RC-EXIT.
001120
001130*    OPTIONAL STEP - CATALOG-CUTOVER RUNS ONLY.  OPERATIONS SETS
001140*    UPSI-1 ON IN THE JCL WHEN A NEW DEFINITION CATALOG IS BEING
001150*    CUT OVER AND THE OLD CATALOG'S ORPHAN IDS NEED CARRYING
001160*    FORWARD (U7) - SEE NV-PARAMETER-UPDATE.
001170     IF NV-CUTOVER-RUN
001180         MOVE 'NV-PARAMETER-UPDATE' TO WK-STEP-NAME
001190         CALL 'NV-PARAMETER-UPDATE'
001200         PERFORM 1000-CHECK-STEP-RC THRU 1000-CHECK-STEP-RC-EXIT.
001210
001220 0000-MAIN-LINE-EXIT.
001230     EXIT PROGRAM.
001240     STOP RUN.
001250
001260*----------------------------------------------------------------
001270* A NON-ZERO RETURN CODE FROM ANY STEP STOPS THE CHAIN - A
001280* LATER STEP MUST NEVER RUN AGAINST A FILE A FAILED EARLIER
001290* STEP LEFT SHORT OR UNWRITTEN.  THE FAILING STEP'S OWN RETURN
001300* CODE IS PROPAGATED BACK TO THE JCL UNCHANGED SO OPERATIONS
001310* SEES THE SAME RC THE STEP WOULD HAVE GIVEN IF RUN STANDALONE.
001320*----------------------------------------------------------------
001330 1000-CHECK-STEP-RC.
001340
001350*    RETURN-CODE IS THE SPECIAL REGISTER SET BY THE CALLED
001360*    SUBPROGRAM'S OWN MOVE TO RETURN-CODE JUST BEFORE ITS
001370*    EXIT PROGRAM - COPY IT OFF BEFORE THE NEXT CALL OVERWRITES
001380*    IT.
001390     MOVE RETURN-CODE TO WK-STEP-RC.
001400     IF WK-STEP-RC NOT = ZERO
001410*        NV-0439 - NAME THE STEP AND SHOW ITS RC SO OPERATIONS
001420*        DOES NOT HAVE TO HUNT THROUGH FOUR SEPARATE SYSOUTS.
001430         DISPLAY '*********************************************'
001440         DISPLAY '** NV-VERIFICATION-BATCH - STEP FAILED **'
001450         DISPLAY 'STEP     : ' WK-STEP-NAME
001460         DISPLAY 'RETURN CD: ' WK-STEP-RC-ED
001470         DISPLAY 'RUN DATE : ' WK-TODAY-DATE-X
001480         DISPLAY '*********************************************'
001490*        PROPAGATE THE FAILING STEP'S OWN RC, NOT A FIXED 16,
001500*        SO A DOWNSTREAM SCHEDULER CONDITION CODE TEST STILL
001510*        SEES WHATEVER THAT STEP WOULD HAVE RETURNED ALONE.
001520         MOVE WK-STEP-RC TO RETURN-CODE
001530         EXIT PROGRAM
001540         STOP RUN.
001550
001560 1000-CHECK-STEP-RC-EXIT.
001570     EXIT.
