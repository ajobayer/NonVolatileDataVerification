000010*-------------------------------------------------------------*
000020* FDNVMRG.CBL  -  FD FOR THE NV MERGED OUTPUT FILE            *
000030*-------------------------------------------------------------*
000040 FD  NV-MERGED-FILE
000050     LABEL RECORDS ARE STANDARD
000060     RECORDING MODE IS F
000070     BLOCK CONTAINS 0 RECORDS.
000080 COPY "FDNVITEM.CBL" REPLACING ==:NVREC:== BY ==NV-MERGED-RECORD==.
