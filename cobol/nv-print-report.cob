000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    NV-PRINT-REPORT.
000030 AUTHOR.        R DELACROIX-HAYES.
000040 INSTALLATION.  DEVICE TEST ENGINEERING - NV PARAMETER GROUP.
000050 DATE-WRITTEN.  03/28/1989.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*----------------------------------------------------------------
000090* CHANGE LOG
000100*----------------------------------------------------------------
000110* 03/28/89  RDH  ORIGINAL WRITE-UP.  PRINTS THE NV VERIFICATION
000120*                REPORT FROM THE RESULT WORK FILE BUILT BY
000130*                NV-VERIFY-ITEMS.  REQUEST NV-0091.
000140* 07/14/89  RDH  PAGE-FULL TEST COPIED FROM THE STATE CODE
000150*                LISTING, 50 LINES TO A PAGE.  NV-0103.
000160* 11/21/90  TMK  ADDED "NO RESULT RECORDS" MESSAGE INSTEAD OF
000170*                PRINTING HEADINGS OVER A BLANK PAGE.  NV-0189.
000180* 02/17/93  LPC  SUMMARY LINE NOW COUNTS SKIPPED ITEMS AS WELL
000190*                AS PASSED/FAILED, PER THE EXPANDED NV-0261
000200*                ITEM-TYPE RULES.
000210* 09/08/94  LPC  ADDED UPSI-0 TRACE SWITCH, MATCHES THE OTHER
000220*                NV PROGRAMS.  NV-0299.
000230* 01/30/96  WBG  CLEANUP OF COMMENT BANNERS, NO LOGIC CHANGE.
000240* 07/05/98  WBG  YEAR 2000 REVIEW - PAGE AND LINE COUNTERS ARE
000250*                NUMERIC-ONLY, NO DATE FIELDS ON THIS REPORT.
000260*                NO CHANGES REQUIRED.  NV-0338.
000270* 03/11/99  WBG  CONFIRMED COMPLIANT ON RE-TEST - NV-0338.
000280* 08/22/02  DSN  RESTRUCTURED AS A CALLED SUBPROGRAM OF
000290*                NV-VERIFICATION-BATCH.  NV-0402.
000300* 11/12/03  LPC  CHANGED D-NV-ID ON THE DETAIL LINE FROM A PLAIN
000310*                PIC 9(07) TO AN EDITED, ZERO-SUPPRESSED PICTURE
000320*                TO MATCH THE PAGE-NUMBER AND SUMMARY-COUNT
000330*                FIELDS - BENCH WAS COMPLAINING THE LEADING
000340*                ZEROS ON THE ID COLUMN MADE THE REPORT HARD TO
000350*                SCAN.  NV-0451.
000360* 02/09/04  LPC  REORDERED THE HEADING AND DETAIL LINES TO ID,
000370*                INPUT VALUES, OUTPUT VALUES, INPUT NAME, OUTPUT
000380*                NAME, TYPE, RESULT - THE OLD COLUMN ORDER PUT
000390*                THE NAME AND TYPE COLUMNS AHEAD OF BOTH VALUES
000400*                COLUMNS, WHICH DID NOT MATCH THE SPEC SHEET THE
000410*                PARAMETER GROUP PUBLISHES TO BENCH.  NV-0455.
000420* 04/19/04  LPC  ADDED WS-NVRSLT-STATUS TO WORKING-STORAGE - THE
000430*                OPEN CHECK BELOW HAD BEEN REFERRING TO THE
000440*                FILE-STATUS NAME SUPPLIED BY SLNVRES.CBL'S
000450*                FILE-CONTROL CLAUSE BUT NEVER DECLARED IT IN
000460*                THIS PROGRAM.  NV-0461.
000470*----------------------------------------------------------------
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER.   IBM-370.
000510 OBJECT-COMPUTER.   IBM-370.
000520*----------------------------------------------------------------
000530*    C01/TOP-OF-FORM DRIVES THE CARRIAGE-CONTROL CHANNEL SKIP TO
000540*    A NEW PAGE ON THE FIRST WRITE OF EACH PAGE (1000-PRINT-
000550*    HEADINGS BELOW).  UPSI-0 IS THE COMMON BENCH TRACE SWITCH
000560*    SHARED WITH THE OTHER THREE NV PROGRAMS - NOT ACTUALLY READ
000570*    IN THIS PROGRAM TODAY, CARRIED FOR CONSISTENCY.
000580*----------------------------------------------------------------
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM
000610     UPSI-0 ON  STATUS IS NV-TRACE-SWITCH-ON
000620     UPSI-0 OFF STATUS IS NV-TRACE-SWITCH-OFF.
000630
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660*    NV RESULT WORK FILE - WRITTEN BY NV-VERIFY-ITEMS (U5), READ
000670*    HERE ONE RECORD AT A TIME TO DRIVE THE DETAIL LINES (U6).
000680     COPY "SLNVRES.CBL".
000690
000700*    NV REPORT FILE - THE PRINTED VERIFICATION REPORT ITSELF.
000710*    NOT A SHARED COPYBOOK SELECT SINCE NO OTHER NV PROGRAM
000720*    TOUCHES IT.
000730     SELECT NV-REPORT-FILE
000740            ASSIGN TO NVRPT
000750            ORGANIZATION IS SEQUENTIAL.
000760
000770 DATA DIVISION.
000780 FILE SECTION.
000790     COPY "FDNVRES.CBL".
000800
000810*    132-BYTE PRINT LINE, ONE ELEMENTARY ITEM - EVERY WRITE
000820*    MOVES A FULLY-BUILT WK- GROUP BELOW INTO THIS FIELD FIRST,
000830*    SO NO SUBORDINATE BREAKOUT IS NEEDED ON THE FD RECORD ITSELF.
000840     FD  NV-REPORT-FILE
000850         LABEL RECORDS ARE OMITTED
000860         RECORDING MODE IS F
000870         BLOCK CONTAINS 0 RECORDS.
000880     01  NV-REPORT-RECORD           PIC X(132).
000890
000900 WORKING-STORAGE SECTION.
000910*----------------------------------------------------------------
000920*    FILE STATUS BYTE - CHECKED RIGHT AFTER THE OPEN SO A MISSING
000930*    RESULT FILE IS CAUGHT BEFORE ANY HEADING PRINTS.  NV-0461.
000940*----------------------------------------------------------------
000950 01  WS-FILE-STATUSES.
000960     05  WS-NVRSLT-STATUS        PIC X(02)  VALUE SPACES.
000970     05  FILLER                  PIC X(08)  VALUE SPACES.
000980
000990*----------------------------------------------------------------
001000*    RUN-DATE WORK AREA - CARRIED FOR PARITY WITH THE OTHER NV
001010*    PROGRAMS.  NOT PRINTED ANYWHERE ON THIS REPORT - SEE THE
001020*    07/05/98 Y2K REVIEW ENTRY ABOVE.
001030*----------------------------------------------------------------
001040 01  WK-TODAY-DATE               PIC 9(08)  VALUE ZEROS.
001050 01  WK-TODAY-DATE-X REDEFINES WK-TODAY-DATE
001060                                PIC X(08).
001070 01  FILLER REDEFINES WK-TODAY-DATE.
001080     05  WK-TODAY-CCYY           PIC 9(04).
001090     05  WK-TODAY-MM             PIC 9(02).
001100     05  WK-TODAY-DD             PIC 9(02).
001110
001120*----------------------------------------------------------------
001130*    REPORT TITLE AND HEADINGS - ONE 132-BYTE GROUP PER PRINT
001140*    LINE, BUILT WITH FILLER LITERALS AND MOVED WHOLE TO
001150*    NV-REPORT-RECORD BY 1000-PRINT-HEADINGS.  WK-TITLE-PAGE-NO
001160*    IS THE ONLY VARIABLE FIELD ON THE TITLE LINE.
001170*----------------------------------------------------------------
001180 01  WK-TITLE-LINE.
001190     05  FILLER                  PIC X(52)  VALUE SPACES.
001200     05  FILLER                  PIC X(18)  VALUE
001210         'NV VERIFICATION REPORT'.
001220     05  FILLER                  PIC X(54)  VALUE SPACES.
001230     05  FILLER                  PIC X(05)  VALUE 'PAG: '.
001240*    ZERO-SUPPRESSED PAGE NUMBER - THE PATTERN FOLLOWED BELOW
001250*    FOR D-NV-ID AND THE SUMMARY COUNTS (SEE NV-0451 ABOVE).
001260     05  WK-TITLE-PAGE-NO        PIC ZZ9.
001270
001280*    COLUMN HEADING LINE - TITLES ONLY, NO VARIABLE FIELDS.
001290*    NV-0455 - COLUMN ORDER FOLLOWS THE SPEC: ID, INPUT VALUES,
001300*    OUTPUT VALUES, INPUT NAME, OUTPUT NAME, TYPE, RESULT.
001310 01  WK-HEADING-1.
001320     05  FILLER                  PIC X(01)  VALUE SPACES.
001330     05  FILLER                  PIC X(05)  VALUE 'NV-ID'.
001340     05  FILLER                  PIC X(03)  VALUE SPACES.
001350     05  FILLER                  PIC X(30)  VALUE 'INPUT VALUES'.
001360     05  FILLER                  PIC X(02)  VALUE SPACES.
001370     05  FILLER                  PIC X(30)  VALUE 'OUTPUT VALUES'.
001380     05  FILLER                  PIC X(02)  VALUE SPACES.
001390     05  FILLER                  PIC X(20)  VALUE 'INPUT NAME'.
001400     05  FILLER                  PIC X(02)  VALUE SPACES.
001410     05  FILLER                  PIC X(20)  VALUE 'OUTPUT NAME'.
001420     05  FILLER                  PIC X(02)  VALUE SPACES.
001430     05  FILLER                  PIC X(03)  VALUE 'TYP'.
001440     05  FILLER                  PIC X(02)  VALUE SPACES.
001450     05  FILLER                  PIC X(06)  VALUE 'RESULT'.
001460     05  FILLER                  PIC X(04)  VALUE SPACES.
001470
001480*    UNDERSCORE RULE LINE, PRINTED DIRECTLY UNDER WK-HEADING-1 -
001490*    THE ALL '-' FILLERS LINE UP COLUMN-FOR-COLUMN WITH THE
001500*    HEADING TITLES ABOVE.  SAME NV-0455 COLUMN ORDER AS ABOVE.
001510 01  WK-HEADING-2.
001520     05  FILLER                  PIC X(01)  VALUE SPACES.
001530     05  FILLER                  PIC X(05)  VALUE '-----'.
001540     05  FILLER                  PIC X(03)  VALUE SPACES.
001550     05  FILLER                  PIC X(30)  VALUE ALL '-'.
001560     05  FILLER                  PIC X(02)  VALUE SPACES.
001570     05  FILLER                  PIC X(30)  VALUE ALL '-'.
001580     05  FILLER                  PIC X(02)  VALUE SPACES.
001590     05  FILLER                  PIC X(20)  VALUE ALL '-'.
001600     05  FILLER                  PIC X(02)  VALUE SPACES.
001610     05  FILLER                  PIC X(20)  VALUE ALL '-'.
001620     05  FILLER                  PIC X(02)  VALUE SPACES.
001630     05  FILLER                  PIC X(03)  VALUE '---'.
001640     05  FILLER                  PIC X(02)  VALUE SPACES.
001650     05  FILLER                  PIC X(06)  VALUE '------'.
001660     05  FILLER                  PIC X(04)  VALUE SPACES.
001670
001680*----------------------------------------------------------------
001690*    DETAIL LINE - BUILT ONCE PER RESULT RECORD BY
001700*    2000-PRINT-A-RESULT, ONE LINE PER INPUT ITEM.  NV-0455 -
001710*    COLUMN ORDER MATCHES WK-HEADING-1 ABOVE.
001720*----------------------------------------------------------------
001730 01  WK-DETAIL-LINE.
001740     05  FILLER                  PIC X(01)  VALUE SPACES.
001750*    NV-0451 - ZERO-SUPPRESSED, MATCHES WK-TITLE-PAGE-NO AND THE
001760*    SUMMARY-COUNT FIELDS BELOW.  A PLAIN PIC 9(07) PRINTED
001770*    LEADING ZEROS ON EVERY LINE (E.G. 0000042) UNTIL NV-0451.
001780     05  D-NV-ID                 PIC ZZZZZZ9.
001790     05  FILLER                  PIC X(01)  VALUE SPACES.
001800     05  D-INPUT-VALUES          PIC X(30).
001810     05  FILLER                  PIC X(02)  VALUE SPACES.
001820     05  D-OUTPUT-VALUES         PIC X(30).
001830     05  FILLER                  PIC X(02)  VALUE SPACES.
001840     05  D-INPUT-NAME            PIC X(20).
001850     05  FILLER                  PIC X(02)  VALUE SPACES.
001860     05  D-OUTPUT-NAME           PIC X(20).
001870     05  FILLER                  PIC X(02)  VALUE SPACES.
001880     05  D-ITEM-TYPE             PIC X(03).
001890     05  FILLER                  PIC X(02)  VALUE SPACES.
001900     05  D-ITEM-STATUS           PIC X(07).
001910     05  FILLER                  PIC X(03)  VALUE SPACES.
001920
001930*----------------------------------------------------------------
001940*    SUMMARY FOOTER - TWO LINES PRINTED BY 4000-PRINT-SUMMARY
001950*    AFTER THE LAST DETAIL LINE ON THE LAST PAGE.
001960*----------------------------------------------------------------
001970*    PASS/FAIL BANNER LINE - TEXT SET BY 4000-PRINT-SUMMARY.
001980 01  WK-SUMMARY-BANNER.
001990     05  FILLER                  PIC X(01)  VALUE SPACES.
002000     05  WK-SUMMARY-TEXT         PIC X(16)  VALUE SPACES.
002010     05  FILLER                  PIC X(115) VALUE SPACES.
002020
002030*    COUNT LINE - FOUR ZERO-SUPPRESSED COUNTERS, SAME EDITED
002040*    PICTURE STYLE AS THE PAGE NUMBER AND DETAIL-LINE ID.
002050 01  WK-SUMMARY-COUNTS.
002060     05  FILLER                  PIC X(01)  VALUE SPACES.
002070     05  FILLER                  PIC X(09)  VALUE 'PASSED: '.
002080     05  WK-SUMMARY-PASSED-ED    PIC ZZZ9.
002090     05  FILLER                  PIC X(04)  VALUE SPACES.
002100     05  FILLER                  PIC X(09)  VALUE 'FAILED: '.
002110     05  WK-SUMMARY-FAILED-ED    PIC ZZZ9.
002120     05  FILLER                  PIC X(04)  VALUE SPACES.
002130     05  FILLER                  PIC X(10)  VALUE 'SKIPPED: '.
002140     05  WK-SUMMARY-SKIP-ED      PIC ZZZ9.
002150     05  FILLER                  PIC X(04)  VALUE SPACES.
002160     05  FILLER                  PIC X(08)  VALUE 'TOTAL: '.
002170     05  WK-SUMMARY-TOTAL-ED     PIC ZZZ9.
002180     05  FILLER                  PIC X(60) VALUE SPACES.
002190
002200*----------------------------------------------------------------
002210*    COUNTERS, SWITCHES, NO-DATA FLAG
002220*----------------------------------------------------------------
002230*    PAGE NUMBER - INCREMENTED ONCE PER CALL TO 1000-PRINT-
002240*    HEADINGS, EDITED INTO WK-TITLE-PAGE-NO FOR EACH NEW TITLE.
002250 77  WK-PAGE-NUMBER              PIC 9(03)  COMP VALUE ZERO.
002260 77  WK-PAGE-NO-ED REDEFINES WK-PAGE-NUMBER
002270                                PIC 9(03).
002280*    NV-0103 - LINES PRINTED SINCE THE LAST HEADING; 45 THRU 99
002290*    TRIPS THE PAGE BREAK IN 2000-PRINT-A-RESULT BELOW, LEAVING
002300*    ROOM FOR THE 5-LINE HEADING BLOCK ON A 50-LINE PAGE.
002310 77  WK-PRINTED-LINES            PIC 9(02)  COMP VALUE ZERO.
002320     88  WK-PAGE-FULL                       VALUES 45 THRU 99.
002330
002340*    RUNNING TOTALS FOR THE SUMMARY FOOTER - NV-0261 ADDED THE
002350*    SKIPPED BUCKET, EVERYTHING ELSE IS UNCHANGED SINCE NV-0091.
002360 77  WK-PASSED-COUNT             PIC 9(05)  COMP VALUE ZERO.
002370 77  WK-FAILED-COUNT             PIC 9(05)  COMP VALUE ZERO.
002380 77  WK-SKIPPED-COUNT            PIC 9(05)  COMP VALUE ZERO.
002390 77  WK-TOTAL-COUNT              PIC 9(05)  COMP VALUE ZERO.
002400
002410*    SET BY THE AT-END CLAUSE ON THE RESULT FILE READ.
002420 77  WK-RESULT-EOF-SW            PIC X(01)  VALUE 'N'.
002430     88  WK-RESULT-EOF                      VALUE 'Y'.
002440*    NV-0189 - ON AS SOON AS ONE DETAIL LINE PRINTS, TESTED BY
002450*    4000-PRINT-SUMMARY TO DECIDE PASSED VS FAILED ON AN EMPTY
002460*    RESULT FILE.
002470 77  WK-ANY-RECORDS-SW           PIC X(01)  VALUE 'N'.
002480     88  WK-ANY-RECORDS-FOUND               VALUE 'Y'.
002490
002500 PROCEDURE DIVISION.
002510*----------------------------------------------------------------
002520* MAIN LINE - OPEN BOTH FILES, PRINT THE FIRST PAGE OF HEADINGS,
002530*    THEN EITHER A NO-RESULTS MESSAGE OR ONE DETAIL LINE PER
002540*    RESULT RECORD, FOLLOWED BY THE SUMMARY FOOTER.
002550*----------------------------------------------------------------
002560 0000-MAIN-LINE.
002570
002580*    A MISSING RESULT FILE MEANS AN EARLIER STEP IN THE CHAIN
002590*    FAILED OR WAS SKIPPED - THIS PROGRAM HAS NOTHING TO PRINT
002600*    AND GOES STRAIGHT TO EXIT WITH RC 16 RATHER THAN THE USUAL
002610*    9999-ABEND-RUN PARAGRAPH (THIS PROGRAM HAS NONE - IT NEVER
002620*    WRITES TO AN ALREADY-OPEN REPORT FILE ON THIS PATH).
002630     OPEN INPUT NV-RESULT-FILE.
002640     IF WS-NVRSLT-STATUS NOT = '00'
002650         DISPLAY '** NV-PRINT-REPORT ** CANNOT OPEN RESULT FILE'
002660         MOVE 16 TO RETURN-CODE
002670         GO TO 0000-MAIN-LINE-EXIT.
002680
002690     OPEN OUTPUT NV-REPORT-FILE.
002700
002710     MOVE ZERO TO WK-PAGE-NUMBER.
002720     PERFORM 1000-PRINT-HEADINGS THRU 1000-PRINT-HEADINGS-EXIT.
002730
002740*    PRIMED READ - THE USUAL PATTERN FOR A PERFORM ... UNTIL
002750*    LOOP BELOW, BUT ALSO NEEDED HERE TO TEST FOR THE EMPTY-FILE
002760*    CASE BEFORE THE LOOP EVER STARTS.
002770     READ NV-RESULT-FILE
002780         AT END
002790             MOVE 'Y' TO WK-RESULT-EOF-SW.
002800
002810*    NV-0189 - EMPTY RESULT FILE GETS ONE MESSAGE LINE INSTEAD
002820*    OF A PAGE OF HEADINGS WITH NO DETAIL UNDER THEM.
002830     IF WK-RESULT-EOF
002840         MOVE SPACES TO NV-REPORT-RECORD
002850         MOVE 'NO RESULT RECORDS FOR THIS RUN' TO NV-REPORT-RECORD
002860         WRITE NV-REPORT-RECORD AFTER ADVANCING 2.
002870
002880*    ONE ITERATION PER RESULT RECORD ALREADY IN HAND FROM THE
002890*    PRIMED READ ABOVE OR THE READ AT THE BOTTOM OF 2000.
002900     PERFORM 2000-PRINT-A-RESULT THRU 2000-PRINT-A-RESULT-EXIT
002910         UNTIL WK-RESULT-EOF.
002920
002930     PERFORM 3000-FINALIZE-PAGE THRU 3000-FINALIZE-PAGE-EXIT.
002940     PERFORM 4000-PRINT-SUMMARY THRU 4000-PRINT-SUMMARY-EXIT.
002950
002960     CLOSE NV-RESULT-FILE.
002970     CLOSE NV-REPORT-FILE.
002980
002990 0000-MAIN-LINE-EXIT.
003000     EXIT PROGRAM.
003010     STOP RUN.
003020
003030*----------------------------------------------------------------
003040* U6 - PRINT ONE DETAIL LINE FOR THE CURRENT RESULT RECORD,
003050*    CLASSIFY IT PASSED/FAILED/SKIPPED, ACCUMULATE THE COUNTS,
003060*    AND READ THE NEXT RECORD.
003070*----------------------------------------------------------------
003080 2000-PRINT-A-RESULT.
003090
003100*    NV-0103 - BREAK TO A NEW PAGE BEFORE THE DETAIL LINE IS
003110*    BUILT, NOT AFTER, SO THE LAST LINE ON A FULL PAGE IS NEVER
003120*    SPLIT ACROSS THE PAGE BREAK.
003130     IF WK-PAGE-FULL
003140         PERFORM 3000-FINALIZE-PAGE THRU 3000-FINALIZE-PAGE-EXIT
003150         PERFORM 1000-PRINT-HEADINGS THRU 1000-PRINT-HEADINGS-EXIT.
003160
003170*    EVERY RESULT-RECORD FIELD GOES STRAIGHT ACROSS TO ITS
003180*    DETAIL-LINE COUNTERPART - NO EDITING EXCEPT ON D-NV-ID.
003190*    NV-0455 - MOVES LISTED IN THE SAME ORDER THE FIELDS PRINT.
003200     MOVE VR-IN-ID          TO D-NV-ID.
003210     MOVE VR-IN-VALUES      TO D-INPUT-VALUES.
003220     MOVE VR-OUT-VALUES     TO D-OUTPUT-VALUES.
003230     MOVE VR-IN-NAME        TO D-INPUT-NAME.
003240     MOVE VR-OUT-NAME       TO D-OUTPUT-NAME.
003250     MOVE VR-IN-TYPE        TO D-ITEM-TYPE.
003260
003270     PERFORM 2100-SET-ITEM-STATUS THRU 2100-SET-ITEM-STATUS-EXIT.
003280
003290     MOVE WK-DETAIL-LINE TO NV-REPORT-RECORD.
003300     WRITE NV-REPORT-RECORD AFTER ADVANCING 1.
003310     ADD 1 TO WK-PRINTED-LINES.
003320     ADD 1 TO WK-TOTAL-COUNT.
003330     MOVE 'Y' TO WK-ANY-RECORDS-SW.
003340
003350     READ NV-RESULT-FILE
003360         AT END
003370             MOVE 'Y' TO WK-RESULT-EOF-SW.
003380
003390 2000-PRINT-A-RESULT-EXIT.
003400     EXIT.
003410
003420*----------------------------------------------------------------
003430* U6 - STATUS RULE: FAILED IFF TYPE IS NV AND RESULT IS NG;
003440*    SKIPPED IFF TYPE IS NOT NV, REGARDLESS OF RESULT; OTHERWISE
003450*    PASSED.  A TYPE OTHER THAN NV IS NEVER VERIFIED AGAINST THE
003460*    DEVICE OUTPUT (SEE NV-VERIFY-ITEMS, U5), SO ITS RESULT BYTE
003470*    IS MEANINGLESS AND MUST NOT COUNT AS A FAILURE HERE.
003480*----------------------------------------------------------------
003490 2100-SET-ITEM-STATUS.
003500
003510     IF VR-TYPE-IS-NV
003520         IF VR-RESULT-IS-NG
003530             MOVE 'FAILED'  TO D-ITEM-STATUS
003540             ADD 1 TO WK-FAILED-COUNT
003550         ELSE
003560             MOVE 'PASSED'  TO D-ITEM-STATUS
003570             ADD 1 TO WK-PASSED-COUNT
003580     ELSE
003590         MOVE 'SKIPPED' TO D-ITEM-STATUS
003600         ADD 1 TO WK-SKIPPED-COUNT.
003610
003620 2100-SET-ITEM-STATUS-EXIT.
003630     EXIT.
003640
003650*----------------------------------------------------------------
003660* PAGE CONTROL - PRINT THE TITLE LINE (SKIPPING TO A NEW PAGE
003670*    VIA TOP-OF-FORM), THEN THE TWO-LINE COLUMN HEADING BLOCK.
003680*    RESET WK-PRINTED-LINES TO 5 SO WK-PAGE-FULL IS MEASURED
003690*    FROM THE FIRST DETAIL LINE ON THE NEW PAGE.
003700*----------------------------------------------------------------
003710 1000-PRINT-HEADINGS.
003720
003730     ADD 1 TO WK-PAGE-NUMBER.
003740     MOVE WK-PAGE-NO-ED TO WK-TITLE-PAGE-NO.
003750     MOVE WK-TITLE-LINE TO NV-REPORT-RECORD.
003760     WRITE NV-REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.
003770
003780     MOVE WK-HEADING-1 TO NV-REPORT-RECORD.
003790     WRITE NV-REPORT-RECORD AFTER ADVANCING 3.
003800
003810     MOVE WK-HEADING-2 TO NV-REPORT-RECORD.
003820     WRITE NV-REPORT-RECORD AFTER ADVANCING 1.
003830
003840     MOVE 5 TO WK-PRINTED-LINES.
003850
003860 1000-PRINT-HEADINGS-EXIT.
003870     EXIT.
003880
003890*    BLANK LINE BEFORE ADVANCING TO A NEW PHYSICAL PAGE - USED
003900*    BOTH ON A MID-RUN PAGE BREAK AND AT END OF REPORT SO THE
003910*    SUMMARY FOOTER ALWAYS STARTS AT THE TOP OF ITS OWN PAGE.
003920 3000-FINALIZE-PAGE.
003930
003940     MOVE SPACES TO NV-REPORT-RECORD.
003950     WRITE NV-REPORT-RECORD BEFORE ADVANCING PAGE.
003960
003970 3000-FINALIZE-PAGE-EXIT.
003980     EXIT.
003990
004000*----------------------------------------------------------------
004010* U6 - SUMMARY FOOTER.  FAILED IF NO RESULTS WERE FOUND OR AT
004020*    LEAST ONE ITEM FAILED; OTHERWISE PASSED.  SKIPPED ITEMS
004030*    DO NOT AFFECT THE PASS/FAIL VERDICT, ONLY THE COUNT LINE.
004040*----------------------------------------------------------------
004050 4000-PRINT-SUMMARY.
004060
004070     IF WK-ANY-RECORDS-FOUND AND WK-FAILED-COUNT = ZERO
004080         MOVE 'SUMMARY: PASSED' TO WK-SUMMARY-TEXT
004090     ELSE
004100         MOVE 'SUMMARY: FAILED' TO WK-SUMMARY-TEXT.
004110
004120     MOVE WK-SUMMARY-BANNER TO NV-REPORT-RECORD.
004130     WRITE NV-REPORT-RECORD AFTER ADVANCING 2.
004140
004150*    EDIT ALL FOUR COUNTERS IN ONE PLACE RIGHT BEFORE THE MOVE
004160*    OF THE WHOLE GROUP, SAME AS THE PAGE NUMBER IN 1000 ABOVE.
004170     MOVE WK-PASSED-COUNT  TO WK-SUMMARY-PASSED-ED.
004180     MOVE WK-FAILED-COUNT  TO WK-SUMMARY-FAILED-ED.
004190     MOVE WK-SKIPPED-COUNT TO WK-SUMMARY-SKIP-ED.
004200     MOVE WK-TOTAL-COUNT   TO WK-SUMMARY-TOTAL-ED.
004210
004220     MOVE WK-SUMMARY-COUNTS TO NV-REPORT-RECORD.
004230     WRITE NV-REPORT-RECORD AFTER ADVANCING 1.
004240
004250 4000-PRINT-SUMMARY-EXIT.
004260     EXIT.
