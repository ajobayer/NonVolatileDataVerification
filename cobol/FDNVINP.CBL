000010*-------------------------------------------------------------*
000020* FDNVINP.CBL  -  FD FOR THE NV INPUT FILE                    *
000030*   EXPECTED NV ITEMS, AS LISTED BY THE TEST/CONFIG GROUP.    *
000040*-------------------------------------------------------------*
000050 FD  NV-INPUT-FILE
000060     LABEL RECORDS ARE STANDARD
000070     RECORDING MODE IS F
000080     BLOCK CONTAINS 0 RECORDS.
000090 COPY "FDNVITEM.CBL" REPLACING ==:NVREC:== BY ==NV-INPUT-RECORD==.
