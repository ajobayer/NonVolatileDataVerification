000010*-------------------------------------------------------------*
000020* SLNVINP.CBL  -  FILE-CONTROL ENTRY FOR THE NV INPUT FILE    *
000030*-------------------------------------------------------------*
000040     SELECT NV-INPUT-FILE
000050            ASSIGN TO NVINPUT
000060            ORGANIZATION IS SEQUENTIAL
000070            FILE STATUS IS WS-NVINPUT-STATUS.
