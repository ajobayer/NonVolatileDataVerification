000010*-------------------------------------------------------------*
000020* SLNVLSB.CBL  -  FILE-CONTROL ENTRY FOR NV ID LIST B         *
000030*                 (FIND-UNIQUE SECOND OPERAND)                *
000040*-------------------------------------------------------------*
000050     SELECT NV-LISTB-FILE
000060            ASSIGN TO NVLSTB
000070            ORGANIZATION IS SEQUENTIAL
000080            FILE STATUS IS WS-NVLSTB-STATUS.
