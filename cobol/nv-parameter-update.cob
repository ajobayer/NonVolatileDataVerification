000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    NV-PARAMETER-UPDATE.
000030 AUTHOR.        R DELACROIX-HAYES.
000040 INSTALLATION.  DEVICE TEST ENGINEERING - NV PARAMETER GROUP.
000050 DATE-WRITTEN.  04/04/1989.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*----------------------------------------------------------------
000090* CHANGE LOG
000100*----------------------------------------------------------------
000110* 04/04/89  RDH  ORIGINAL WRITE-UP.  TWO UTILITY STEPS USED BY
000120*                THE PARAMETER GROUP WHEN A NEW NV CATALOG IS
000130*                CUT OVER: FIND-UNIQUE LOCATES THE IDS IN THE
000140*                OLD CATALOG (LIST A) THAT DO NOT APPEAR IN THE
000150*                NEW CATALOG (LIST B), THEN COPY-EXISTING PULLS
000160*                THOSE IDS' FULL RECORDS FORWARD FROM THE
000170*                RETIRING TARGET FILE INTO THE MERGED CATALOG.
000180*                REQUEST NV-0097.
000190* 09/19/89  RDH  DEDUP ADDED TO FIND-UNIQUE - LIST A CAN REPEAT
000200*                AN ID IF THE SOURCE CATALOG WAS NEVER CLEANED
000210*                UP.  NV-0109.
000220* 11/21/90  TMK  FILE-STATUS CHECKS ON ALL FIVE FILES, SAME AS
000230*                THE OTHER NV PROGRAMS.  NV-0189.
000240* 02/17/93  LPC  RAISED THE WORK TABLES TO 2000 IDS - THE OLD
000250*                CATALOG HAD GROWN PAST THE ORIGINAL 500-ID
000260*                ASSUMPTION.  NV-0261.
000270* 09/08/94  LPC  ADDED UPSI-0 TRACE SWITCH, MATCHES THE OTHER
000280*                NV PROGRAMS.  NV-0299.
000290* 01/30/96  WBG  CLEANUP OF COMMENT BANNERS, NO LOGIC CHANGE.
000300* 07/05/98  WBG  YEAR 2000 REVIEW - NO DATE-SENSITIVE FIELDS IN
000310*                THIS PROGRAM, NO CHANGES REQUIRED.  NV-0338.
000320* 03/11/99  WBG  CONFIRMED COMPLIANT ON RE-TEST - NV-0338.
000330* 08/22/02  DSN  SPLIT OUT OF THE OLD CATALOG-CUTOVER JOB STREAM
000340*                SO IT CAN BE CALLED STANDALONE OR FROM
000350*                NV-VERIFICATION-BATCH.  NV-0402.
000360*----------------------------------------------------------------
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SOURCE-COMPUTER.   IBM-370.
000400 OBJECT-COMPUTER.   IBM-370.
000410*----------------------------------------------------------------
000420*    UPSI-0 IS THE COMMON BENCH TRACE SWITCH SHARED WITH THE
000430*    OTHER THREE NV PROGRAMS - NOT READ IN THIS PROGRAM TODAY,
000440*    CARRIED FOR CONSISTENCY SHOULD A TRACE EVER BE NEEDED ON A
000450*    CUTOVER RUN.
000460*----------------------------------------------------------------
000470 SPECIAL-NAMES.
000480     UPSI-0 ON  STATUS IS NV-TRACE-SWITCH-ON
000490     UPSI-0 OFF STATUS IS NV-TRACE-SWITCH-OFF.
000500
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530*    NV LIST A - THE RETIRING CATALOG'S FULL ID LIST, ONE ID PER
000540*    RECORD.  FIND-UNIQUE'S "FROM" OPERAND.
000550     COPY "SLNVLSA.CBL".
000560*    NV LIST B - THE NEW CATALOG'S FULL ID LIST.  FIND-UNIQUE'S
000570*    "NOT IN" OPERAND, LOADED ENTIRELY INTO A TABLE BEFORE LIST A
000580*    IS EVEN OPENED.
000590     COPY "SLNVLSB.CBL".
000600*    NV UNIQUE-ID OUTPUT - THIS PROGRAM'S FIND-UNIQUE RESULT,
000610*    READ BACK INTO A TABLE AS THE DRIVING KEY LIST FOR
000620*    COPY-EXISTING.
000630     COPY "SLNVUNQ.CBL".
000640*    NV TARGET FILE - THE RETIRING CATALOG'S FULL RECORDS,
000650*    COPY-EXISTING'S SOURCE OF RECORD DATA.
000660     COPY "SLNVTGT.CBL".
000670*    NV MERGED OUTPUT - THE NEW CATALOG PLUS THE CARRIED-FORWARD
000680*    ORPHAN RECORDS, READY TO BE LOADED AS THE CUTOVER CATALOG.
000690     COPY "SLNVMRG.CBL".
000700
000710 DATA DIVISION.
000720 FILE SECTION.
000730     COPY "FDNVLSA.CBL".
000740     COPY "FDNVLSB.CBL".
000750     COPY "FDNVUNQ.CBL".
000760     COPY "FDNVTGT.CBL".
000770     COPY "FDNVMRG.CBL".
000780
000790 WORKING-STORAGE SECTION.
000800*----------------------------------------------------------------
000810*    FILE STATUS BYTES - ONE PER FILE, CHECKED RIGHT AFTER EACH
000820*    OPEN, SAME DISCIPLINE AS THE OTHER THREE NV PROGRAMS SINCE
000830*    NV-0189.
000840*----------------------------------------------------------------
000850 01  WS-FILE-STATUSES.
000860     05  WS-NVLSTA-STATUS       PIC X(02)  VALUE SPACES.
000870     05  WS-NVLSTB-STATUS       PIC X(02)  VALUE SPACES.
000880     05  WS-NVUNIQ-STATUS       PIC X(02)  VALUE SPACES.
000890     05  WS-NVTARGT-STATUS      PIC X(02)  VALUE SPACES.
000900     05  WS-NVMERGD-STATUS      PIC X(02)  VALUE SPACES.
000910     05  FILLER                 PIC X(10)  VALUE SPACES.
000920
000930*----------------------------------------------------------------
000940*    RUN-DATE WORK AREA - DISPLAYED ON THE ABEND BANNER ONLY.
000950*----------------------------------------------------------------
000960 01  WK-TODAY-DATE              PIC 9(08)  VALUE ZEROS.
000970 01  WK-TODAY-DATE-X REDEFINES WK-TODAY-DATE
000980                                PIC X(08).
000990*    CCYY/MM/DD BREAKOUT - CARRIED FOR PARITY WITH THE OTHER NV
001000*    PROGRAMS, NOT READ ANYWHERE IN THIS PROGRAM TODAY.
001010 01  FILLER REDEFINES WK-TODAY-DATE.
001020     05  WK-TODAY-CCYY          PIC 9(04).
001030     05  WK-TODAY-MM            PIC 9(02).
001040     05  WK-TODAY-DD            PIC 9(02).
001050
001060*----------------------------------------------------------------
001070*    LIST B TABLE - THE "NOT IN" OPERAND OF FIND-UNIQUE, LOADED
001080*    IN FULL BEFORE LIST A IS READ.  2000 MATCHES THE RAISED
001090*    LIMIT FROM NV-0261 - THE OLD 500-ID ASSUMPTION FROM THE
001100*    ORIGINAL 1989 WRITE-UP HAD BEEN OUTGROWN BY THE MID-1990S.
001110*----------------------------------------------------------------
001120 01  WK-LISTB-TABLE.
001130     05  WK-LISTB-ENTRY         OCCURS 2000 TIMES
001140                                INDEXED BY WK-LISTB-IDX.
001150         10  WK-LISTB-ID        PIC 9(07).
001160 77  WK-LISTB-COUNT             PIC 9(05) COMP VALUE ZERO.
001170
001180*----------------------------------------------------------------
001190*    UNIQUE ID TABLE - FIND-UNIQUE'S RESULT TABLE, BUILT AS THE
001200*    LIST A PASS RUNS AND ALSO WRITTEN OUT TO NV-UNIQUE-FILE SO
001210*    A SEPARATE RUN OF COPY-EXISTING COULD READ IT BACK IF THIS
001220*    PROGRAM WERE EVER SPLIT BACK INTO TWO JOB STEPS.  ORDER IS
001230*    NOT SIGNIFICANT - ONLY MEMBERSHIP MATTERS TO EITHER STEP.
001240*----------------------------------------------------------------
001250 01  WK-UNIQUE-TABLE.
001260     05  WK-UNIQUE-ENTRY        OCCURS 2000 TIMES
001270                                INDEXED BY WK-UNIQUE-IDX.
001280         10  WK-UNIQUE-ID       PIC 9(07).
001290 77  WK-UNIQUE-COUNT            PIC 9(05) COMP VALUE ZERO.
001300
001310*----------------------------------------------------------------
001320*    SWITCHES AND SUBSCRIPTS
001330*----------------------------------------------------------------
001340*    ONE EOF SWITCH PER SEQUENTIAL INPUT FILE, SET BY THE AT-END
001350*    CLAUSE ON ITS OWN READ.
001360 77  WK-LISTA-EOF-SW            PIC X(01)  VALUE 'N'.
001370     88  WK-LISTA-EOF                      VALUE 'Y'.
001380 77  WK-LISTB-EOF-SW            PIC X(01)  VALUE 'N'.
001390     88  WK-LISTB-EOF                      VALUE 'Y'.
001400 77  WK-TARGET-EOF-SW           PIC X(01)  VALUE 'N'.
001410     88  WK-TARGET-EOF                     VALUE 'Y'.
001420*    SHARED BY ALL THREE TABLE-SEARCH PARAGRAPHS BELOW - RESET
001430*    BEFORE EVERY SEARCH, TURNED ON ONLY BY A HIT.
001440 77  WK-MATCH-SW                PIC X(01)  VALUE 'N'.
001450     88  WK-ID-FOUND                       VALUE 'Y'.
001460
001470*    WK-SEARCH-SUB DRIVES WHICHEVER TABLE IS CURRENTLY BEING
001480*    SCANNED; WK-CURRENT-ID HOLDS THE ID BEING TESTED SO THE
001490*    THREE SEARCH PARAGRAPHS CAN STAY FREE OF PARAMETERS.
001500 77  WK-SEARCH-SUB              PIC 9(05) COMP VALUE ZERO.
001510 77  WK-CURRENT-ID              PIC 9(07)        VALUE ZERO.
001520
001530*----------------------------------------------------------------
001540*    ABEND MESSAGE AREA
001550*----------------------------------------------------------------
001560 01  WK-ABEND-MESSAGE.
001570     05  FILLER                 PIC X(20)  VALUE
001580         '** NV-PARM-UPDATE **'.
001590     05  WK-ABEND-TEXT          PIC X(60)  VALUE SPACES.
001600     05  FILLER                 PIC X(20)  VALUE SPACES.
001610*    ONE-PIECE VIEW OF THE SAME 100 BYTES FOR THE ABEND DISPLAY.
001620 01  WK-ABEND-MESSAGE-LONG REDEFINES WK-ABEND-MESSAGE
001630                                PIC X(100).
001640
001650 PROCEDURE DIVISION.
001660*----------------------------------------------------------------
001670* MAIN LINE - RUNS BOTH UTILITY STEPS IN SEQUENCE: FIND-UNIQUE
001680*    (LIST B LOADED, THEN LIST A SCANNED AGAINST IT) FOLLOWED BY
001690*    COPY-EXISTING (TARGET SCANNED AGAINST THE UNIQUE TABLE JUST
001700*    BUILT).  EACH STEP'S FILES ARE OPENED AND CLOSED IN ITS OWN
001710*    SECTION OF THE MAIN LINE SO A FAILURE IN EITHER HALF NEVER
001720*    LEAVES A FILE FROM THE OTHER HALF OPEN.
001730*----------------------------------------------------------------
001740 0000-MAIN-LINE.
001750
001760     ACCEPT WK-TODAY-DATE FROM DATE YYYYMMDD.
001770
001780*    LIST B IS LOADED FIRST AND ENTIRELY, SINCE FIND-UNIQUE NEEDS
001790*    THE WHOLE TABLE TO TEST EACH LIST A ID AGAINST.
001800     OPEN INPUT  NV-LISTB-FILE.
001810     IF WS-NVLSTB-STATUS NOT = '00'
001820         MOVE 'CANNOT OPEN NV LIST B' TO WK-ABEND-TEXT
001830         PERFORM 9999-ABEND-RUN THRU 9999-ABEND-RUN-EXIT.
001840
001850     PERFORM 1000-LOAD-LISTB-TABLE THRU 1000-LOAD-LISTB-TABLE-EXIT
001860         UNTIL WK-LISTB-EOF.
001870     CLOSE NV-LISTB-FILE.
001880
001890*    U7, STEP 1 - SCAN LIST A AGAINST LIST B AND THE GROWING
001900*    UNIQUE TABLE, WRITING NV-UNIQUE-FILE AS IT GOES.
001910     OPEN INPUT  NV-LISTA-FILE.
001920     IF WS-NVLSTA-STATUS NOT = '00'
001930         MOVE 'CANNOT OPEN NV LIST A' TO WK-ABEND-TEXT
001940         PERFORM 9999-ABEND-RUN THRU 9999-ABEND-RUN-EXIT.
001950
001960     OPEN OUTPUT NV-UNIQUE-FILE.
001970     IF WS-NVUNIQ-STATUS NOT = '00'
001980         MOVE 'CANNOT OPEN NV UNIQUE-ID OUTPUT' TO WK-ABEND-TEXT
001990         PERFORM 9999-ABEND-RUN THRU 9999-ABEND-RUN-EXIT.
002000
002010     PERFORM 2000-FIND-UNIQUE-IDS THRU 2000-FIND-UNIQUE-IDS-EXIT
002020         UNTIL WK-LISTA-EOF.
002030
002040     CLOSE NV-LISTA-FILE.
002050     CLOSE NV-UNIQUE-FILE.
002060
002070*    U7, STEP 2 - SCAN THE RETIRING TARGET FILE AGAINST THE
002080*    UNIQUE TABLE BUILT ABOVE, COPYING EVERY HIT FORWARD TO THE
002090*    MERGED OUTPUT.  WK-UNIQUE-TABLE IS STILL IN STORAGE FROM
002100*    STEP 1 - NOT RE-READ FROM NV-UNIQUE-FILE.
002110     OPEN INPUT  NV-TARGET-FILE.
002120     IF WS-NVTARGT-STATUS NOT = '00'
002130         MOVE 'CANNOT OPEN NV TARGET FILE' TO WK-ABEND-TEXT
002140         PERFORM 9999-ABEND-RUN THRU 9999-ABEND-RUN-EXIT.
002150
002160     OPEN OUTPUT NV-MERGED-FILE.
002170     IF WS-NVMERGD-STATUS NOT = '00'
002180         MOVE 'CANNOT OPEN NV MERGED OUTPUT' TO WK-ABEND-TEXT
002190         PERFORM 9999-ABEND-RUN THRU 9999-ABEND-RUN-EXIT.
002200
002210     PERFORM 3000-COPY-EXISTING-ITEMS
002220         THRU 3000-COPY-EXISTING-ITEMS-EXIT
002230         UNTIL WK-TARGET-EOF.
002240
002250     CLOSE NV-TARGET-FILE.
002260     CLOSE NV-MERGED-FILE.
002270
002280 0000-MAIN-LINE-EXIT.
002290     EXIT PROGRAM.
002300     STOP RUN.
002310
002320*----------------------------------------------------------------
002330* LOAD LIST B (THE "NOT IN" OPERAND) INTO A TABLE.
002340*----------------------------------------------------------------
002350 1000-LOAD-LISTB-TABLE.
002360
002370     READ NV-LISTB-FILE
002380         AT END
002390             MOVE 'Y' TO WK-LISTB-EOF-SW
002400             GO TO 1000-LOAD-LISTB-TABLE-EXIT.
002410
002420*    NV-0261 - 2000-ID LIMIT, RAISED FROM THE ORIGINAL 500 WHEN
002430*    THE CATALOG OUTGREW IT.
002440     ADD 1 TO WK-LISTB-COUNT.
002450     IF WK-LISTB-COUNT > 2000
002460         MOVE 'NV LIST B EXCEEDS 2000-ID LIMIT' TO WK-ABEND-TEXT
002470         PERFORM 9999-ABEND-RUN THRU 9999-ABEND-RUN-EXIT.
002480
002490     SET WK-LISTB-IDX TO WK-LISTB-COUNT.
002500     MOVE NV-LISTB-RECORD-ID TO WK-LISTB-ID (WK-LISTB-IDX).
002510
002520 1000-LOAD-LISTB-TABLE-EXIT.
002530     EXIT.
002540
002550*----------------------------------------------------------------
002560* U7 FIND-UNIQUE - FOR EACH LIST A ID NOT PRESENT IN LIST B AND
002570*    NOT ALREADY CARRIED FORWARD, ADD IT TO THE UNIQUE TABLE
002580*    AND WRITE IT TO NV-UNIQUE-FILE.  ID ONLY - NAME,
002590*    CALIBRATED AND VALUES GO OUT AS SPACES.
002600*----------------------------------------------------------------
002610 2000-FIND-UNIQUE-IDS.
002620
002630     READ NV-LISTA-FILE
002640         AT END
002650             MOVE 'Y' TO WK-LISTA-EOF-SW
002660             GO TO 2000-FIND-UNIQUE-IDS-EXIT.
002670
002680     MOVE NV-LISTA-RECORD-ID TO WK-CURRENT-ID.
002690
002700*    FIRST CHECK - IS THIS ID ALREADY IN THE NEW CATALOG (LIST
002710*    B)?  IF SO IT IS NOT AN ORPHAN AND NOTHING MORE IS DONE
002720*    WITH IT HERE.
002730     MOVE 'N' TO WK-MATCH-SW.
002740     PERFORM 2050-SEARCH-LISTB-TABLE
002750         THRU 2050-SEARCH-LISTB-TABLE-EXIT
002760         VARYING WK-SEARCH-SUB FROM 1 BY 1
002770         UNTIL WK-SEARCH-SUB > WK-LISTB-COUNT
002780            OR WK-ID-FOUND.
002790
002800     IF WK-ID-FOUND
002810         GO TO 2000-FIND-UNIQUE-IDS-EXIT.
002820
002830*    SECOND CHECK - NV-0109 DEDUP.  LIST A ITSELF CAN REPEAT AN
002840*    ID IF THE RETIRING CATALOG WAS NEVER CLEANED UP, SO THE
002850*    UNIQUE TABLE BUILT SO FAR IS ALSO CHECKED BEFORE ADDING.
002860     MOVE 'N' TO WK-MATCH-SW.
002870     PERFORM 2060-SEARCH-UNIQUE-TABLE
002880         THRU 2060-SEARCH-UNIQUE-TABLE-EXIT
002890         VARYING WK-SEARCH-SUB FROM 1 BY 1
002900         UNTIL WK-SEARCH-SUB > WK-UNIQUE-COUNT
002910            OR WK-ID-FOUND.
002920
002930     IF WK-ID-FOUND
002940         GO TO 2000-FIND-UNIQUE-IDS-EXIT.
002950
002960*    NEITHER CHECK HIT - THIS IS A GENUINE ORPHAN, ADD IT TO THE
002970*    TABLE AND WRITE IT OUT.
002980     ADD 1 TO WK-UNIQUE-COUNT.
002990     IF WK-UNIQUE-COUNT > 2000
003000         MOVE 'NV UNIQUE-ID TABLE EXCEEDS 2000-ID LIMIT' TO
003010              WK-ABEND-TEXT
003020         PERFORM 9999-ABEND-RUN THRU 9999-ABEND-RUN-EXIT.
003030
003040     SET WK-UNIQUE-IDX TO WK-UNIQUE-COUNT.
003050     MOVE WK-CURRENT-ID TO WK-UNIQUE-ID (WK-UNIQUE-IDX).
003060
003070*    ID ONLY GOES OUT TO NV-UNIQUE-FILE - THIS STEP NEVER HAD
003080*    THE REST OF THE RECORD, ONLY THE ID FROM LIST A.
003090     MOVE SPACES             TO NV-UNIQUE-RECORD.
003100     MOVE WK-CURRENT-ID      TO NV-UNIQUE-RECORD-ID.
003110     WRITE NV-UNIQUE-RECORD.
003120
003130 2000-FIND-UNIQUE-IDS-EXIT.
003140     EXIT.
003150
003160*    ONE TABLE ENTRY PER CALL, SAME LINEAR-SCAN IDIOM USED BY
003170*    EVERY TABLE SEARCH IN THE FOUR NV PROGRAMS.
003180 2050-SEARCH-LISTB-TABLE.
003190
003200     SET WK-LISTB-IDX TO WK-SEARCH-SUB.
003210     IF WK-LISTB-ID (WK-LISTB-IDX) = WK-CURRENT-ID
003220         MOVE 'Y' TO WK-MATCH-SW.
003230
003240 2050-SEARCH-LISTB-TABLE-EXIT.
003250     EXIT.
003260
003270*    SAME IDIOM, AGAINST THE UNIQUE TABLE INSTEAD OF LIST B.
003280 2060-SEARCH-UNIQUE-TABLE.
003290
003300     SET WK-UNIQUE-IDX TO WK-SEARCH-SUB.
003310     IF WK-UNIQUE-ID (WK-UNIQUE-IDX) = WK-CURRENT-ID
003320         MOVE 'Y' TO WK-MATCH-SW.
003330
003340 2060-SEARCH-UNIQUE-TABLE-EXIT.
003350     EXIT.
003360
003370*----------------------------------------------------------------
003380* U7 COPY-EXISTING - THE UNIQUE TABLE BUILT ABOVE IS THE
003390*    DRIVING KEY LIST.  ANY TARGET RECORD WHOSE ID IS IN THE
003400*    TABLE IS COPIED, UNCHANGED, TO THE MERGED OUTPUT FILE.  A
003410*    TARGET RECORD WHOSE ID IS NOT IN THE TABLE BELONGS TO THE
003420*    NEW CATALOG ALREADY AND IS LEFT OUT OF THE MERGE.
003430*----------------------------------------------------------------
003440 3000-COPY-EXISTING-ITEMS.
003450
003460     READ NV-TARGET-FILE
003470         AT END
003480             MOVE 'Y' TO WK-TARGET-EOF-SW
003490             GO TO 3000-COPY-EXISTING-ITEMS-EXIT.
003500
003510     MOVE NV-TARGET-RECORD-ID TO WK-CURRENT-ID.
003520
003530     MOVE 'N' TO WK-MATCH-SW.
003540     PERFORM 3100-SEARCH-TARGET-KEY-LIST
003550         THRU 3100-SEARCH-TARGET-KEY-LIST-EXIT
003560         VARYING WK-SEARCH-SUB FROM 1 BY 1
003570         UNTIL WK-SEARCH-SUB > WK-UNIQUE-COUNT
003580            OR WK-ID-FOUND.
003590
003600     IF WK-ID-FOUND
003610         WRITE NV-MERGED-RECORD FROM NV-TARGET-RECORD.
003620
003630 3000-COPY-EXISTING-ITEMS-EXIT.
003640     EXIT.
003650
003660*    SAME LINEAR-SCAN IDIOM, AGAINST THE UNIQUE TABLE.
003670 3100-SEARCH-TARGET-KEY-LIST.
003680
003690     SET WK-UNIQUE-IDX TO WK-SEARCH-SUB.
003700     IF WK-UNIQUE-ID (WK-UNIQUE-IDX) = WK-CURRENT-ID
003710         MOVE 'Y' TO WK-MATCH-SW.
003720
003730 3100-SEARCH-TARGET-KEY-LIST-EXIT.
003740     EXIT.
003750
003760*----------------------------------------------------------------
003770* FATAL ERROR HANDLING - ANY UNREADABLE FILE OR TABLE OVERFLOW
003780* STOPS THE RUN WITH A DESCRIPTIVE MESSAGE.  CALLER
003790* (NV-VERIFICATION-BATCH, WHEN THIS STEP IS RUN AS PART OF A
003800* CUTOVER) SEES A NON-ZERO RETURN-CODE.
003810*----------------------------------------------------------------
003820 9999-ABEND-RUN.
003830
003840     DISPLAY '*********************************************'.
003850     DISPLAY WK-ABEND-MESSAGE.
003860     DISPLAY 'RUN DATE ' WK-TODAY-DATE-X.
003870     DISPLAY '*********************************************'.
003880     MOVE 16 TO RETURN-CODE.
003890     EXIT PROGRAM.
003900     STOP RUN.
003910
003920 9999-ABEND-RUN-EXIT.
003930     EXIT.
