000010*-------------------------------------------------------------*
000020* SLNVLSA.CBL  -  FILE-CONTROL ENTRY FOR NV ID LIST A         *
000030*                 (FIND-UNIQUE FIRST OPERAND)                 *
000040*-------------------------------------------------------------*
000050     SELECT NV-LISTA-FILE
000060            ASSIGN TO NVLSTA
000070            ORGANIZATION IS SEQUENTIAL
000080            FILE STATUS IS WS-NVLSTA-STATUS.
