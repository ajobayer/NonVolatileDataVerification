000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    NV-EXTRACT-DEFINITION.
000030 AUTHOR.        R DELACROIX-HAYES.
000040 INSTALLATION.  DEVICE TEST ENGINEERING - NV PARAMETER GROUP.
000050 DATE-WRITTEN.  03/14/1989.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*----------------------------------------------------------------
000090* CHANGE LOG
000100*----------------------------------------------------------------
000110* 03/14/89  RDH  ORIGINAL WRITE-UP - PULLS THE DEVICE DEFINITION
000120*                CATALOG DOWN TO JUST THE ITEMS NAMED ON THE
000130*                TEST-GROUP INPUT FILE SO THE PHONE READ-BACK
000140*                STEP HAS LESS TO CHEW ON.  REQUEST NV-0091.
000150* 06/02/89  RDH  FIXED CASE WHERE AN INPUT ID MATCHED MORE THAN
000160*                ONE CATALOG RECORD - NOW EVERY CATALOG HIT IS
000170*                COPIED, NOT JUST THE FIRST.  NV-0114.
000180* 11/21/90  TMK  ADDED FILE-STATUS CHECKS ON OPEN OF BOTH INPUT
000190*                FILES - JOB WAS LOOPING WHEN NVINPUT WAS AN
000200*                EMPTY DD.  NV-0188.
000210* 04/09/91  TMK  ABEND ON NON-NUMERIC ID INSTEAD OF JUST
000220*                SKIPPING THE RECORD - BAD DATA WAS GETTING
000230*                PAST US INTO THE EXTRACT.  NV-0203.
000240* 02/17/93  LPC  RAISED THE INPUT TABLE TO 500 ENTRIES, OLD
000250*                LIMIT OF 200 WAS TOO SMALL FOR THE NEW HANDSET
000260*                TEST GROUPS.  NV-0261.
000270* 09/08/94  LPC  ADDED UPSI-0 TRACE SWITCH FOR USE WHEN TRACKING
000280*                DOWN MISSING-EXTRACT COMPLAINTS FROM THE BENCH.
000290*                NV-0299.
000300* 01/30/96  WBG  CLEANUP OF COMMENT BANNERS, NO LOGIC CHANGE.
000310* 07/05/98  WBG  YEAR 2000 REVIEW - RUN-DATE WORK AREA ALREADY
000320*                CARRIES A 4-DIGIT CENTURY, NO CHANGES REQUIRED.
000330*                SIGNED OFF PER Y2K-PROJECT CHECKLIST NV-0338.
000340* 03/11/99  WBG  CONFIRMED COMPLIANT ON RE-TEST - NV-0338.
000350* 08/22/02  DSN  RESTRUCTURED AS A CALLED SUBPROGRAM OF
000360*                NV-VERIFICATION-BATCH RATHER THAN A STANDALONE
000370*                JOB STEP.  NV-0402.
000380* 09/30/03  DSN  ID-VALIDITY TEST ON BOTH INPUT AND CATALOG
000390*                RECORDS NOW USES THE NV-DIGITS CLASS CONDITION
000400*                DECLARED IN SPECIAL-NAMES INSTEAD OF THE BUILT-
000410*                IN NUMERIC TEST - BROUGHT IN LINE WITH THE
000420*                OTHER NV PROGRAMS DURING CODE REVIEW.  NO
000430*                BEHAVIOR CHANGE.  NV-0448.
000440*----------------------------------------------------------------
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER.   IBM-370.
000480 OBJECT-COMPUTER.   IBM-370.
000490*----------------------------------------------------------------
000500*    NV-DIGITS IS THE CLASS CONDITION USED BELOW TO VALIDATE
000510*    EVERY ID FIELD READ FROM AN EXTERNAL FILE BEFORE IT GOES
000520*    INTO A TABLE SUBSCRIPT OR A KEY COMPARE - SEE NV-0448.
000530*    UPSI-0 IS THE COMMON BENCH TRACE SWITCH, SAME AS THE OTHER
000540*    THREE NV PROGRAMS - SET ON BY OPERATIONS IN THE JCL WHEN
000550*    TRACKING DOWN A MISSING-EXTRACT COMPLAINT.
000560*----------------------------------------------------------------
000570 SPECIAL-NAMES.
000580     CLASS NV-DIGITS IS '0' THRU '9'
000590     UPSI-0 ON  STATUS IS NV-TRACE-SWITCH-ON
000600     UPSI-0 OFF STATUS IS NV-TRACE-SWITCH-OFF.
000610
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640*    NV INPUT FILE - THE TEST GROUP'S LIST OF EXPECTED ITEMS (U2).
000650     COPY "SLNVINP.CBL".
000660*    NV DEFINITION CATALOG - THE FULL DEVICE CATALOG (U3 READS).
000670     COPY "SLNVDEF.CBL".
000680*    NV DEFINITION EXTRACT - THIS PROGRAM'S OUTPUT, READ BACK BY
000690*    NV-VERIFY-ITEMS (U4).
000700     COPY "SLNVEXT.CBL".
000710
000720 DATA DIVISION.
000730 FILE SECTION.
000740     COPY "FDNVINP.CBL".
000750     COPY "FDNVDEF.CBL".
000760     COPY "FDNVEXT.CBL".
000770
000780 WORKING-STORAGE SECTION.
000790*----------------------------------------------------------------
000800*    FILE STATUS BYTES - CHECKED RIGHT AFTER EACH OPEN SO A
000810*    MISSING OR EMPTY DD ABENDS HERE INSTEAD OF LOOPING ON AN
000820*    IMMEDIATE AT-END (SEE NV-0188).
000830*----------------------------------------------------------------
000840 01  WS-FILE-STATUSES.
000850     05  WS-NVINPUT-STATUS      PIC X(02)  VALUE SPACES.
000860     05  WS-NVDEFN-STATUS       PIC X(02)  VALUE SPACES.
000870     05  WS-NVEXTR-STATUS       PIC X(02)  VALUE SPACES.
000880     05  FILLER                 PIC X(10)  VALUE SPACES.
000890
000900*----------------------------------------------------------------
000910*    RUN-DATE WORK AREA - STAMPED ON THE OUTPUT FILE AND DISPLAYED
000920*    IN THE ABEND BANNER ONLY.  NO DATE-SENSITIVE BUSINESS LOGIC
000930*    READS THIS FIELD - SEE THE 07/05/98 Y2K REVIEW ENTRY ABOVE.
000940*----------------------------------------------------------------
000950 01  WK-TODAY-DATE              PIC 9(08)  VALUE ZEROS.
000960*    STRAIGHT ALPHANUMERIC VIEW, USED ON THE ABEND DISPLAY LINE.
000970 01  WK-TODAY-DATE-X REDEFINES WK-TODAY-DATE
000980                                PIC X(08).
000990*    CCYY/MM/DD BREAKOUT - NOT REFERENCED TODAY BUT CARRIED FOR
001000*    PARITY WITH THE OTHER FOUR NV PROGRAMS IN CASE A FUTURE
001010*    CHANGE NEEDS TO TEST THE RUN YEAR OR MONTH.
001020 01  FILLER REDEFINES WK-TODAY-DATE.
001030     05  WK-TODAY-CCYY          PIC 9(04).
001040     05  WK-TODAY-MM            PIC 9(02).
001050     05  WK-TODAY-DD            PIC 9(02).
001060
001070*----------------------------------------------------------------
001080*    INPUT ID TABLE - ONE ENTRY PER NV-INPUT-FILE RECORD (U2).
001090*    BUILT ONCE BY 1000-READ-INPUT-FILE, THEN SCANNED ONCE PER
001100*    CATALOG RECORD BY 2050-SEARCH-INPUT-ID-TABLE BELOW.  500
001110*    ENTRIES COVERS THE LARGEST HANDSET TEST GROUP PER NV-0261.
001120*----------------------------------------------------------------
001130 01  WK-INPUT-ID-TABLE.
001140     05  WK-INPUT-ID-ENTRY      OCCURS 500 TIMES
001150                                INDEXED BY WK-INPUT-IDX
001160                                PIC 9(07).
001170 77  WK-INPUT-ID-COUNT          PIC 9(05) COMP VALUE ZERO.
001180
001190*----------------------------------------------------------------
001200*    CLASSIFIER WORK FIELDS - SEE PL-CLASSIFY-NV-TYPE.CBL.  THIS
001210*    PROGRAM ONLY NEEDS THE ID LIST, NOT THE TYPE, BUT RUNS THE
001220*    SAME CLASSIFY STEP AS NV-VERIFY-ITEMS SO THE TWO READERS
001230*    STAY IN STEP IF U1'S RULES EVER CHANGE.
001240*----------------------------------------------------------------
001250 77  WK-CLASSIFY-ID             PIC 9(07)  VALUE ZEROS.
001260 77  WK-CLASSIFY-CALIBRATED     PIC X(05)  VALUE SPACES.
001270 77  WK-CLASSIFY-CALIB-UC       PIC X(05)  VALUE SPACES.
001280 77  WK-CLASSIFY-TYPE           PIC X(03)  VALUE SPACES.
001290
001300*----------------------------------------------------------------
001310*    SWITCHES AND COUNTERS
001320*----------------------------------------------------------------
001330*    SET BY THE AT-END CLAUSE ON THE INPUT FILE READ, TESTED BY
001340*    THE MAIN-LINE PERFORM ... UNTIL.
001350 77  WK-INPUT-EOF-SW            PIC X(01)  VALUE 'N'.
001360     88  WK-INPUT-EOF                      VALUE 'Y'.
001370*    SAME PATTERN FOR THE DEFINITION CATALOG READ.
001380 77  WK-DEFN-EOF-SW             PIC X(01)  VALUE 'N'.
001390     88  WK-DEFN-EOF                       VALUE 'Y'.
001400*    ON WHEN THE CURRENT CATALOG RECORD'S ID WAS FOUND SOMEWHERE
001410*    IN THE INPUT ID TABLE - RESET TO 'N' BEFORE EVERY SEARCH.
001420 77  WK-MATCH-SW                PIC X(01)  VALUE 'N'.
001430     88  WK-ID-MATCHED                     VALUE 'Y'.
001440
001450*    RUN TOTALS, DISPLAYED AT CLOSE SO OPERATIONS CAN SANITY
001460*    CHECK THE EXTRACT SIZE AGAINST THE CATALOG SIZE.
001470 77  WK-DEFN-READ-COUNT         PIC 9(07) COMP VALUE ZERO.
001480 77  WK-DEFN-COPIED-COUNT       PIC 9(07) COMP VALUE ZERO.
001490*    DRIVES THE VARYING CLAUSE IN 2050-SEARCH-INPUT-ID-TABLE.
001500 77  WK-TABLE-SUB               PIC 9(05) COMP VALUE ZERO.
001510
001520*----------------------------------------------------------------
001530*    ABEND MESSAGE AREA - WK-ABEND-TEXT IS SET BY WHICHEVER CHECK
001540*    TRIPPED, THEN 9999-ABEND-RUN DISPLAYS THE WHOLE GROUP.
001550*----------------------------------------------------------------
001560 01  WK-ABEND-MESSAGE.
001570     05  FILLER                 PIC X(20)  VALUE
001580         '** NV-EXTRACT-DEFN **'.
001590     05  WK-ABEND-TEXT           PIC X(60)  VALUE SPACES.
001600     05  FILLER                 PIC X(20)  VALUE SPACES.
001610*    ONE-PIECE VIEW OF THE SAME 100 BYTES, USED SO THE WHOLE
001620*    BANNER CAN BE MOVED OR DISPLAYED IN ONE STATEMENT.
001630 01  WK-ABEND-MESSAGE-LONG REDEFINES WK-ABEND-MESSAGE
001640                                PIC X(100).
001650
001660 PROCEDURE DIVISION.
001670*----------------------------------------------------------------
001680* MAIN LINE - OPEN ALL THREE FILES (ABEND IF ANY WON'T OPEN),
001690*    BUILD THE INPUT ID TABLE (U2), FILTER THE DEFINITION
001700*    CATALOG AGAINST IT (U3), THEN CLOSE UP AND REPORT COUNTS.
001710*----------------------------------------------------------------
001720 0000-MAIN-LINE.
001730
001740     ACCEPT WK-TODAY-DATE FROM DATE YYYYMMDD.
001750
001760*    OPEN ORDER MATTERS ONLY IN THAT ALL THREE MUST SUCCEED
001770*    BEFORE EITHER LOOP BELOW STARTS - A SHORT JCL CONCATENATION
001780*    USED TO SLIP PAST US AND PRODUCE AN EMPTY EXTRACT.
001790     OPEN INPUT  NV-INPUT-FILE.
001800     IF WS-NVINPUT-STATUS NOT = '00'
001810         MOVE 'CANNOT OPEN NV INPUT FILE' TO WK-ABEND-TEXT
001820         PERFORM 9999-ABEND-RUN THRU 9999-ABEND-RUN-EXIT.
001830
001840     OPEN INPUT  NV-DEFINITION-FILE.
001850     IF WS-NVDEFN-STATUS NOT = '00'
001860         MOVE 'CANNOT OPEN NV DEFINITION CATALOG' TO WK-ABEND-TEXT
001870         PERFORM 9999-ABEND-RUN THRU 9999-ABEND-RUN-EXIT.
001880
001890     OPEN OUTPUT NV-EXTRACT-FILE.
001900     IF WS-NVEXTR-STATUS NOT = '00'
001910         MOVE 'CANNOT OPEN NV DEFINITION EXTRACT' TO WK-ABEND-TEXT
001920         PERFORM 9999-ABEND-RUN THRU 9999-ABEND-RUN-EXIT.
001930
001940*    U2 - LOAD EVERY INPUT ID INTO WK-INPUT-ID-TABLE BEFORE THE
001950*    CATALOG IS TOUCHED, SINCE U3 NEEDS THE WHOLE TABLE TO SEARCH.
001960     PERFORM 1000-READ-INPUT-FILE THRU 1000-READ-INPUT-FILE-EXIT
001970         UNTIL WK-INPUT-EOF.
001980
001990     IF NV-TRACE-SWITCH-ON
002000         DISPLAY 'NV-EXTRACT-DEFN: INPUT IDS COLLECTED = '
002010                  WK-INPUT-ID-COUNT.
002020
002030*    U3 - ONE PASS OVER THE CATALOG, ONE TABLE SEARCH PER RECORD.
002040     PERFORM 2000-FILTER-DEFINITION-FILE
002050         THRU 2000-FILTER-DEFINITION-FILE-EXIT
002060         UNTIL WK-DEFN-EOF.
002070
002080     CLOSE NV-INPUT-FILE
002090           NV-DEFINITION-FILE
002100           NV-EXTRACT-FILE.
002110
002120*    TOTALS FOR THE OPERATOR LOG - A COPIED COUNT OF ZERO WITH A
002130*    NON-EMPTY READ COUNT IS THE USUAL SIGN OF A STALE INPUT FILE.
002140     DISPLAY 'NV-EXTRACT-DEFN: CATALOG RECORDS READ   = '
002150              WK-DEFN-READ-COUNT.
002160     DISPLAY 'NV-EXTRACT-DEFN: EXTRACT RECORDS WRITTEN = '
002170              WK-DEFN-COPIED-COUNT.
002180
002190 0000-MAIN-LINE-EXIT.
002200     EXIT PROGRAM.
002210     STOP RUN.
002220
002230*----------------------------------------------------------------
002240* U2 - READ THE NV INPUT FILE, VALIDATE, CLASSIFY, AND BUILD THE
002250*      IN-ORDER TABLE OF INPUT IDS THAT U3 WILL FILTER THE
002260*      DEFINITION CATALOG AGAINST.
002270*----------------------------------------------------------------
002280 1000-READ-INPUT-FILE.
002290
002300     READ NV-INPUT-FILE
002310         AT END
002320             MOVE 'Y' TO WK-INPUT-EOF-SW
002330             GO TO 1000-READ-INPUT-FILE-EXIT.
002340
002350*    NV-0448 - CLASS TEST AGAINST NV-DIGITS INSTEAD OF NUMERIC.
002360*    BAD DATA HERE WOULD OTHERWISE SIT IN THE TABLE AS A SUBSCRIPT
002370*    SOURCE AND BLOW UP LATER ON A COMPARE, NOT ON THE READ THAT
002380*    ACTUALLY CAUSED IT - SEE NV-0203.
002390     IF NV-INPUT-RECORD-ID NOT NV-DIGITS
002400         MOVE 'NON-NUMERIC ID ON NV INPUT FILE' TO WK-ABEND-TEXT
002410         PERFORM 9999-ABEND-RUN THRU 9999-ABEND-RUN-EXIT.
002420
002430     ADD 1 TO WK-INPUT-ID-COUNT.
002440     IF WK-INPUT-ID-COUNT > 500
002450         MOVE 'NV INPUT FILE EXCEEDS 500-ITEM LIMIT' TO
002460              WK-ABEND-TEXT
002470         PERFORM 9999-ABEND-RUN THRU 9999-ABEND-RUN-EXIT.
002480
002490*    SUBSCRIPT FOLLOWS THE COUNT - TABLE IS BUILT IN INPUT-FILE
002500*    ORDER, NOT SORTED, SINCE U3 ONLY NEEDS MEMBERSHIP.
002510     SET WK-INPUT-IDX TO WK-INPUT-ID-COUNT.
002520     MOVE NV-INPUT-RECORD-ID TO WK-INPUT-ID-ENTRY (WK-INPUT-IDX).
002530
002540*    CLASSIFICATION IS PART OF THE STANDARD U2 READ EVEN THOUGH
002550*    THIS STEP ONLY NEEDS THE ID LIST - KEPT FOR PARITY WITH THE
002560*    READER USED IN NV-VERIFY-ITEMS.
002570     MOVE NV-INPUT-RECORD-ID          TO WK-CLASSIFY-ID.
002580     MOVE NV-INPUT-RECORD-CALIBRATED  TO WK-CLASSIFY-CALIBRATED.
002590     PERFORM 2100-CLASSIFY-NV-TYPE THRU 2100-CLASSIFY-NV-TYPE-EXIT.
002600
002610 1000-READ-INPUT-FILE-EXIT.
002620     EXIT.
002630
002640*----------------------------------------------------------------
002650* U3 - READ THE DEFINITION CATALOG SEQUENTIALLY; ANY RECORD
002660*      WHOSE ID IS IN THE INPUT TABLE IS COPIED, UNCHANGED, TO
002670*      THE EXTRACT FILE.  CATALOG ORDER IS PRESERVED AND EVERY
002680*      CATALOG HIT FOR A GIVEN ID IS COPIED (SEE NV-0114 - A
002690*      SINGLE ID CAN NAME MORE THAN ONE CATALOG RECORD).
002700*----------------------------------------------------------------
002710 2000-FILTER-DEFINITION-FILE.
002720
002730     READ NV-DEFINITION-FILE
002740         AT END
002750             MOVE 'Y' TO WK-DEFN-EOF-SW
002760             GO TO 2000-FILTER-DEFINITION-FILE-EXIT.
002770
002780     ADD 1 TO WK-DEFN-READ-COUNT.
002790
002800*    SAME NV-DIGITS CLASS TEST AS THE INPUT READER ABOVE - THE
002810*    CATALOG IS MAINTAINED BY A DIFFERENT GROUP AND HAS SHOWN UP
002820*    WITH BAD IDS BEFORE.
002830     IF NV-DEFINITION-RECORD-ID NOT NV-DIGITS
002840         MOVE 'NON-NUMERIC ID ON NV DEFINITION CATALOG' TO
002850              WK-ABEND-TEXT
002860         PERFORM 9999-ABEND-RUN THRU 9999-ABEND-RUN-EXIT.
002870
002880*    LINEAR SCAN OF THE INPUT ID TABLE - RESET THE SWITCH EVERY
002890*    RECORD, THE SEARCH PARAGRAPH ONLY EVER TURNS IT ON.
002900     MOVE 'N' TO WK-MATCH-SW.
002910     PERFORM 2050-SEARCH-INPUT-ID-TABLE
002920         THRU 2050-SEARCH-INPUT-ID-TABLE-EXIT.
002930
002940     IF WK-ID-MATCHED
002950         WRITE NV-EXTRACT-RECORD FROM NV-DEFINITION-RECORD
002960         ADD 1 TO WK-DEFN-COPIED-COUNT.
002970
002980 2000-FILTER-DEFINITION-FILE-EXIT.
002990     EXIT.
003000
003010*    SCANS THE WHOLE TABLE UNTIL A HIT OR THE END - STOPS EARLY
003020*    ON THE FIRST MATCH SINCE WE ONLY NEED TO KNOW THE ID IS
003030*    SOMEWHERE IN THE LIST, NOT WHERE.
003040 2050-SEARCH-INPUT-ID-TABLE.
003050
003060     SET WK-INPUT-IDX TO 1.
003070     PERFORM 2060-TEST-ONE-INPUT-ID
003080         THRU 2060-TEST-ONE-INPUT-ID-EXIT
003090         VARYING WK-TABLE-SUB FROM 1 BY 1
003100         UNTIL WK-TABLE-SUB > WK-INPUT-ID-COUNT
003110            OR WK-ID-MATCHED.
003120
003130 2050-SEARCH-INPUT-ID-TABLE-EXIT.
003140     EXIT.
003150
003160*    ONE TABLE ENTRY PER CALL - WK-TABLE-SUB DRIVES THE INDEX SET
003170*    BELOW, THE VARYING CLAUSE IN THE CALLER DOES THE STEPPING.
003180 2060-TEST-ONE-INPUT-ID.
003190
003200     SET WK-INPUT-IDX TO WK-TABLE-SUB.
003210     IF NV-DEFINITION-RECORD-ID = WK-INPUT-ID-ENTRY (WK-INPUT-IDX)
003220         MOVE 'Y' TO WK-MATCH-SW.
003230
003240 2060-TEST-ONE-INPUT-ID-EXIT.
003250     EXIT.
003260
003270*    SHARED U1 CLASSIFIER - SEE THE COPYBOOK FOR THE CALIBRATED-
003280*    TO-TYPE MAPPING RULES.  COPIED HERE RATHER THAN CALLED SO
003290*    THIS PROGRAM STAYS A SINGLE LOAD MODULE.
003300     COPY "PL-CLASSIFY-NV-TYPE.CBL".
003310
003320*----------------------------------------------------------------
003330* FATAL ERROR HANDLING - ANY UNREADABLE FILE OR BAD ID STOPS THE
003340* RUN WITH A DESCRIPTIVE MESSAGE.  CALLER (NV-VERIFICATION-BATCH)
003350* SEES A NON-ZERO RETURN-CODE AND STOPS THE CHAIN.
003360*----------------------------------------------------------------
003370 9999-ABEND-RUN.
003380
003390     DISPLAY '*********************************************'.
003400     DISPLAY WK-ABEND-MESSAGE.
003410     DISPLAY 'RUN DATE ' WK-TODAY-DATE-X.
003420     DISPLAY '*********************************************'.
003430     MOVE 16 TO RETURN-CODE.
003440     EXIT PROGRAM.
003450     STOP RUN.
003460
003470 9999-ABEND-RUN-EXIT.
003480     EXIT.
