000010*-------------------------------------------------------------*
000020* FDNVEXT.CBL  -  FD FOR THE NV DEFINITION EXTRACT            *
000030*   WRITTEN BY NV-EXTRACT-DEFINITION, RE-READ BY              *
000040*   NV-VERIFY-ITEMS FOR TYPE RECONCILIATION.                  *
000050*-------------------------------------------------------------*
000060 FD  NV-EXTRACT-FILE
000070     LABEL RECORDS ARE STANDARD
000080     RECORDING MODE IS F
000090     BLOCK CONTAINS 0 RECORDS.
000100 COPY "FDNVITEM.CBL" REPLACING ==:NVREC:== BY ==NV-EXTRACT-RECORD==.
