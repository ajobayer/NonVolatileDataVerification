000010*-------------------------------------------------------------*
000020* SLNVEXT.CBL  -  FILE-CONTROL ENTRY FOR THE NV DEFINITION    *
000030*                 EXTRACT (MINIMAL CATALOG BUILT BY U3)       *
000040*-------------------------------------------------------------*
000050     SELECT NV-EXTRACT-FILE
000060            ASSIGN TO NVEXTR
000070            ORGANIZATION IS SEQUENTIAL
000080            FILE STATUS IS WS-NVEXTR-STATUS.
